000100******************************************************************
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    PGMUSRMN.                                         
000400 AUTHOR.        MARTA Q. VILLEGAS.                                
000500 INSTALLATION.  KC02803 - GERENCIA DE SISTEMAS.                   
000600 DATE-WRITTEN.  1998-08-11.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.       
000900******************************************************************
001000*                                                                *
001100*   PGMUSRMN - MANTENIMIENTO DEL MAESTRO DE USUARIOS DEL         *
001200*   INVENTARIO DE ARCHIVOS.                                     * 
001300*                                                                *
001400*   LEE EL ARCHIVO DE USUARIOS CANDIDATOS (USER-CANDIDATE) EN    *
001500*   ORDEN DE LLEGADA.  POR CADA CANDIDATO:                       *
001600*     1) VALIDA QUE TENGA NOMBRE.                                *
001700*     2) VALIDA QUE TENGA EMAIL.                                 *
001800*     3) VALIDA EL FORMATO DEL EMAIL (PARTE LOCAL, DOMINIO Y     *
001900*        TOP-LEVEL DOMAIN).                                      *
002000*     4) VALIDA QUE EL EMAIL NO ESTE YA POSTEADO EN ESTA CORRIDA.*
002100*   SI PASA LAS CUATRO VALIDACIONES SE POSTEA AL MAESTRO DE      *
002200*   USUARIOS CON EL PROXIMO ID Y ESTADO 'ACTV'; SI NO, SE GRABA  *
002300*   UN RECHAZO EN EL MISMO ARCHIVO DE RECHAZOS QUE USA PGMDEDUP  *
002400*   Y SE DEJA CONSTANCIA EN LA BITACORA.                         *
002500*   CORRE COMO PASO SEPARADO A CONTINUACION DE PGMDEDUP EN EL    *
002600*   MISMO JOB; POR ESO EXTIENDE (NO REEMPLAZA) EL ARCHIVO DE     *
002700*   RECHAZOS Y EL REPORTE DE INVENTARIO, AGREGANDO AL FINAL DE   *
002800*   ESTE UL TIMO SU PROPIO RESUMEN DE ALTAS DE USUARIOS.         *
002900*                                                                *
003000******************************************************************
003100* HISTORIA DE CAMBIOS                                           * HDR0021 
003200* FECHA      AUTOR     PEDIDO     DESCRIPCION                    *HDR0022 
003300* ---------- --------- ---------- -------------------------------*HDR0023 
003400* 1998-08-11 MQV       REQ-0480   VERSION INICIAL - ALTA/NOMBRE/  CR0480A 
003500*                      EMAIL REQUERIDOS, SIN VALIDAR FORMATO      CR0480A 
003600* 1999-02-09 TBO       Y2K-0031   REVISION Y2K - SIN CAMPOS DE    Y2K0031C
003700*                      FECHA EN ESTE LAYOUT, NO REQUIERE CAMBIOS *Y2K0031C
003800* 2002-05-06 DCQ       REQ-0520   SE AGREGA EL VALIDADOR DE       CR0520B 
003900*                      FORMATO DE EMAIL (LOCAL/DOMINIO/TLD)       CR0520B 
004000* 2004-11-30 TBO       REQ-0560   SE AGREGA LA VERIFICACION DE    CR0560A 
004100*                      EMAIL DUPLICADO CONTRA LO YA POSTEADO      CR0560A 
004200* 2007-03-22 MQV       REQ-0611   SE AGREGA EL RESUMEN DE ALTAS   CR0611B 
004300*                      DE USUARIOS AL REPORTE DE INVENTARIO       CR0611B 
004400******************************************************************
004500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 
004600 ENVIRONMENT DIVISION.                                            
004700 CONFIGURATION SECTION.                                           
004800                                                                  
004900 SPECIAL-NAMES.                                                   
005000     C01 IS TOP-OF-FORM.                                          
005100                                                                  
005200 INPUT-OUTPUT SECTION.                                            
005300 FILE-CONTROL.                                                    
005400                                                                  
005500     SELECT USR-CANDIDATOS ASSIGN DDUCAND                         
005600     ORGANIZATION IS LINE SEQUENTIAL                              
005700     FILE STATUS IS FS-UCANDID.                                   
005800                                                                  
005900     SELECT USR-MAESTRO ASSIGN DDUMAEST                           
006000     FILE STATUS IS FS-UMAESTR.                                   
006100                                                                  
006200     SELECT ARCH-RECHAZOS ASSIGN DDRECHAZ                         
006300     ORGANIZATION IS LINE SEQUENTIAL                              
006400     FILE STATUS IS FS-RECHAZOS.                                  
006500                                                                  
006600     SELECT ARCH-REPORTE ASSIGN DDREPORT                          
006700     ORGANIZATION IS LINE SEQUENTIAL                              
006800     FILE STATUS IS FS-REPORTE.                                   
006900                                                                  
007000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 
007100 DATA DIVISION.                                                   
007200 FILE SECTION.                                                    
007300                                                                  
007400 FD  USR-CANDIDATOS                                               
007500     BLOCK CONTAINS 0 RECORDS                                     
007600     RECORDING MODE IS F.                                         
007700     COPY USRCAND REPLACING DD-USUARIO-CANDIDATO BY               
007800                            REG-USUARIO-CAND.                     
007900                                                                  
008000 FD  USR-MAESTRO                                                  
008100     BLOCK CONTAINS 0 RECORDS                                     
008200     RECORDING MODE IS F.                                         
008300     COPY USRMAST REPLACING DD-USUARIO-MAESTRO BY                 
008400                            REG-USUARIO-MAEST.                    
008500                                                                  
008600 FD  ARCH-RECHAZOS                                                
008700     BLOCK CONTAINS 0 RECORDS                                     
008800     RECORDING MODE IS F.                                         
008900     COPY REJFILE REPLACING DD-REG-RECHAZO BY                     
009000                            REG-RECHAZO.                          
009100                                                                  
009200 FD  ARCH-REPORTE                                                 
009300     BLOCK CONTAINS 0 RECORDS                                     
009400     RECORDING MODE IS F.                                         
009500 01  REG-REPORTE                  PIC X(132).                     
009600                                                                  
009700 WORKING-STORAGE SECTION.                                         
009800*========================*                                        
009900                                                                  
010000*----------- STATUS ARCHIVOS ------------------------------------ 
010100 77  FS-UCANDID              PIC XX       VALUE SPACES.           
010200 77  FS-UMAESTR              PIC XX       VALUE SPACES.           
010300 77  FS-RECHAZOS             PIC XX       VALUE SPACES.           
010400 77  FS-REPORTE               PIC XX       VALUE SPACES.          
010500                                                                  
010600 77  WS-STATUS-FIN            PIC X        VALUE 'N'.             
010700     88  WS-FIN-LECTURA                    VALUE 'Y'.             
010800     88  WS-NO-FIN-LECTURA                 VALUE 'N'.             
010900                                                                  
011000 77  WS-USUARIO-VALIDO-SW     PIC X        VALUE 'S'.             
011100     88  WS-USUARIO-VALIDO                 VALUE 'S'.             
011200     88  WS-USUARIO-INVALIDO               VALUE 'N'.             
011300                                                                  
011400 77  WS-EMAIL-FORMATO-SW      PIC X        VALUE 'S'.             
011500     88  WS-EMAIL-FORMATO-OK                VALUE 'S'.            
011600     88  WS-EMAIL-FORMATO-MAL                VALUE 'N'.           
011700                                                                  
011800 77  WS-EMAIL-ENCONTRADO-SW   PIC X        VALUE 'N'.             
011900     88  WS-EMAIL-ENCONTRADO                VALUE 'S'.            
012000     88  WS-EMAIL-NO-ENCONTRADO              VALUE 'N'.           
012100                                                                  
012200*----------- CODIGO Y TEXTO DE RECHAZO DEL CANDIDATO ACTUAL ------
012300 77  WS-COD-RECHAZO           PIC X(04)    VALUE SPACES.          
012400 77  WS-TXT-RECHAZO           PIC X(76)    VALUE SPACES.          
012500                                                                  
012600*----------- CONTADORES DE CORRIDA (COMP, USO INTERNO) -----------
012700 77  WS-TOT-LEIDOS            PIC S9(08) COMP VALUE ZERO.         
012800 77  WS-TOT-ACEPTADOS         PIC S9(08) COMP VALUE ZERO.         
012900 77  WS-TOT-RECHAZADOS        PIC S9(08) COMP VALUE ZERO.         
013000 77  WS-SIG-USUARIO-ID        PIC S9(08) COMP VALUE ZERO.         
013100                                                                  
013200*----------- SUBINDICES Y CONTADORES DE TRABAJO (COMP) -----------
013300 77  WS-IX-SCAN               PIC S9(04) COMP VALUE ZERO.         
013400 77  WS-IX-EMAIL              PIC S9(04) COMP VALUE ZERO.         
013500 77  WS-CONT-TEMP             PIC S9(04) COMP VALUE ZERO.         
013600 77  WS-EMAIL-LARGO           PIC S9(04) COMP VALUE ZERO.         
013700 77  WS-ARROBA-CANT           PIC S9(04) COMP VALUE ZERO.         
013800 77  WS-ARROBA-POS            PIC S9(04) COMP VALUE ZERO.         
013900 77  WS-LOCAL-LARGO           PIC S9(04) COMP VALUE ZERO.         
014000 77  WS-DOM-INICIO            PIC S9(04) COMP VALUE ZERO.         
014100 77  WS-DOM-LARGO             PIC S9(04) COMP VALUE ZERO.         
014200 77  WS-PUNTO-CANT            PIC S9(04) COMP VALUE ZERO.         
014300 77  WS-ULTIMO-PUNTO-POS      PIC S9(04) COMP VALUE ZERO.         
014400 77  WS-TLD-INICIO            PIC S9(04) COMP VALUE ZERO.         
014500 77  WS-TLD-LARGO             PIC S9(04) COMP VALUE ZERO.         
014600 77  WS-CAR-ACTUAL            PIC X(01)    VALUE SPACE.           
014700                                                                  
014800*----------- JUEGOS DE CARACTERES PERMITIDOS PARA EL EMAIL -------
014900*    SE PRUEBA PERTENENCIA CONTANDO OCURRENCIAS DEL CARACTER      
015000*    ACTUAL DENTRO DE ESTOS JUEGOS (INSPECT TALLYING FOR ALL)     
015100 77  WS-SET-LETRAS            PIC X(52) VALUE                     
015200     'ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz'.      
015300 77  WS-SET-DIGITOS           PIC X(10) VALUE '0123456789'.       
015400 77  WS-SET-ESPECIALES-LOCAL  PIC X(06) VALUE '_+&*-.'.           
015500 77  WS-SET-GUION             PIC X(01) VALUE '-'.                
015600                                                                  
015700*----------- TABLA DE EMAILS YA POSTEADOS EN ESTA CORRIDA --------
015800*    BUSQUEDA SECUENCIAL, MISMO ESQUEMA QUE LA TABLA DE HASHES    
015900*    VISTOS DE PGMDEDUP (REQ-0560)                                
016000 77  WS-EMAIL-MAXIMO           PIC S9(08) COMP VALUE 20000.       
016100 77  WS-EMAIL-CANTIDAD         PIC S9(08) COMP VALUE ZERO.        
016200 01  WS-TB-EMAILS-VISTOS.                                         
016300     03  WS-TB-EMAIL-ENTRADA OCCURS 20000 TIMES                   
016400                             PIC X(60).                           
016500                                                                  
016600*----------- FECHA DE CORRIDA ------------------------------------
016700 01  WS-FECHA-SISTEMA.                                            
016800     03  WS-FEC-AAAAMMDD         PIC 9(08).                       
016900 01  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-SISTEMA.                
017000     03  WS-FEC-AAAA              PIC 9(04).                      
017100     03  WS-FEC-MM                PIC 9(02).                      
017200     03  WS-FEC-DD                PIC 9(02).                      
017300                                                                  
017400*----------- AREA DE LLAMADO A PGMAUDLG (BITACORA) ---------------
017500 77  WS-PGMRUT                  PIC X(08)    VALUE 'PGMAUDLG'.    
017600 01  LK-BITACORA-PARMS.                                           
017700     03  LK-ACCION                PIC X(01)    VALUE SPACES.      
017800     03  LK-LEVEL                 PIC X(05)    VALUE SPACES.      
017900     03  LK-OPERATION             PIC X(10)    VALUE SPACES.      
018000     03  LK-MESSAGE               PIC X(50)    VALUE SPACES.      
018100     03  LK-DETAILS               PIC X(76)    VALUE SPACES.      
018200                                                                  
018300*----------- RESUMEN DE ALTAS DE USUARIOS (REQ-0611) -------------
018400 01  IMP-LINEA-TOTAL.                                             
018500     03  FILLER                PIC X(03)  VALUE ' | '.            
018600     03  IMP-TOT-ETIQUETA      PIC X(30)  VALUE SPACES.           
018700     03  FILLER                PIC X(03)  VALUE ' | '.            
018800     03  IMP-TOT-VALOR         PIC X(15)  VALUE SPACES.           
018900     03  FILLER                PIC X(81)  VALUE SPACES.           
019000                                                                  
019100 77  WS-VALOR-EDITADO          PIC Z(10)9.                        
019200                                                                  
019300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 
019400 PROCEDURE DIVISION.                                              
019500                                                                  
019600 MAIN-PROGRAM-I.                                                  
019700                                                                  
019800     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F                
019900     PERFORM 2000-PROCESO-I     THRU 2000-PROCESO-F               
020000                                 UNTIL WS-FIN-LECTURA             
020100     PERFORM 9000-IMPRIMIR-RESUMEN-I                              
020200                                 THRU 9000-IMPRIMIR-RESUMEN-F     
020300     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.                
020400                                                                  
020500 MAIN-PROGRAM-F. GOBACK.                                          
020600                                                                  
020700                                                                  
020800*-----------------------------------------------------------------
020900 1000-INICIO-I.                                                   
021000                                                                  
021100     SET WS-NO-FIN-LECTURA TO TRUE                                
021200                                                                  
021300     ACCEPT WS-FEC-AAAAMMDD FROM DATE YYYYMMDD                    
021400                                                                  
021500     OPEN INPUT  USR-CANDIDATOS                                   
021600     IF FS-UCANDID IS NOT EQUAL '00' THEN                         
021700        DISPLAY '* PGMUSRMN - ERROR EN OPEN USR-CANDIDATOS = '    
021800                                               FS-UCANDID         
021900        MOVE 9999 TO RETURN-CODE                                  
022000        SET WS-FIN-LECTURA TO TRUE                                
022100     END-IF                                                       
022200                                                                  
022300     OPEN OUTPUT USR-MAESTRO                                      
022400     IF FS-UMAESTR IS NOT EQUAL '00' THEN                         
022500        DISPLAY '* PGMUSRMN - ERROR EN OPEN USR-MAESTRO = '       
022600                                               FS-UMAESTR         
022700        SET WS-FIN-LECTURA TO TRUE                                
022800     END-IF                                                       
022900                                                                  
023000*    EXTIENDE (NO REEMPLAZA) LOS ARCHIVOS QUE PGMDEDUP YA ABRIO   
023100*    Y CERRO EN EL PASO ANTERIOR DEL MISMO JOB (REQ-0480/REQ-0611)
023200     OPEN EXTEND ARCH-RECHAZOS                                    
023300     IF FS-RECHAZOS IS NOT EQUAL '00' THEN                        
023400        DISPLAY '* PGMUSRMN - ERROR EN OPEN RECHAZOS = '          
023500                                               FS-RECHAZOS        
023600        SET WS-FIN-LECTURA TO TRUE                                
023700     END-IF                                                       
023800                                                                  
023900     OPEN EXTEND ARCH-REPORTE                                     
024000     IF FS-REPORTE IS NOT EQUAL '00' THEN                         
024100        DISPLAY '* PGMUSRMN - ERROR EN OPEN REPORTE = '           
024200                                               FS-REPORTE         
024300        SET WS-FIN-LECTURA TO TRUE                                
024400     END-IF                                                       
024500                                                                  
024600     MOVE 'I'            TO LK-ACCION                             
024700     CALL WS-PGMRUT USING LK-BITACORA-PARMS                       
024800                                                                  
024900     MOVE 'INFO '        TO LK-LEVEL                              
025000     MOVE 'INIT'         TO LK-OPERATION                          
025100     MOVE 'INICIO DE LOTE PGMUSRMN' TO LK-MESSAGE                 
025200     MOVE SPACES         TO LK-DETAILS                            
025300     MOVE 'W'            TO LK-ACCION                             
025400     CALL WS-PGMRUT USING LK-BITACORA-PARMS                       
025500                                                                  
025600     PERFORM 2100-LEER-I THRU 2100-LEER-F.                        
025700                                                                  
025800 1000-INICIO-F. EXIT.                                             
025900                                                                  
026000                                                                  
026100*-----------------------------------------------------------------
026200 2000-PROCESO-I.                                                  
026300                                                                  
026400     MOVE 'S' TO WS-USUARIO-VALIDO-SW                             
026500     MOVE SPACES TO WS-COD-RECHAZO                                
026600     MOVE SPACES TO WS-TXT-RECHAZO                                
026700                                                                  
026800     PERFORM 2200-VALIDAR-USUARIO-I THRU 2200-VALIDAR-USUARIO-F   
026900                                                                  
027000     IF WS-USUARIO-VALIDO                                         
027100        PERFORM 2300-GRABAR-USUARIO-I THRU 2300-GRABAR-USUARIO-F  
027200     ELSE                                                         
027300        PERFORM 2400-RECHAZAR-USUARIO-I                           
027400                                    THRU 2400-RECHAZAR-USUARIO-F  
027500     END-IF                                                       
027600                                                                  
027700     PERFORM 2100-LEER-I THRU 2100-LEER-F.                        
027800                                                                  
027900 2000-PROCESO-F. EXIT.                                            
028000                                                                  
028100                                                                  
028200*-----------------------------------------------------------------
028300 2100-LEER-I.                                                     
028400                                                                  
028500     READ USR-CANDIDATOS INTO REG-USUARIO-CAND                    
028600                                                                  
028700     EVALUATE FS-UCANDID                                          
028800         WHEN '00'                                                
028900             ADD 1 TO WS-TOT-LEIDOS                               
029000         WHEN '10'                                                
029100             SET WS-FIN-LECTURA TO TRUE                           
029200         WHEN OTHER                                               
029300             DISPLAY '* PGMUSRMN - ERROR EN LECTURA USR-CAND = '  
029400                                                   FS-UCANDID     
029500             SET WS-FIN-LECTURA TO TRUE                           
029600     END-EVALUATE.                                                
029700                                                                  
029800 2100-LEER-F. EXIT.                                               
029900                                                                  
030000                                                                  
030100*-----------------------------------------------------------------
030200*    VALIDADOR DE USUARIO - CHEQUEOS EN ORDEN, EL PRIMERO QUE     
030300*    FALLA RECHAZA EL REGISTRO (REQ-0480/REQ-0520/REQ-0560)       
030400*-----------------------------------------------------------------
030500 2200-VALIDAR-USUARIO-I.                                          
030600                                                                  
030700     PERFORM 2210-VALIDAR-FORMATO-EMAIL-I                         
030800             THRU 2210-VALIDAR-FORMATO-EMAIL-F                    
030900     PERFORM 2220-VERIFICAR-EMAIL-DUP-I                           
031000             THRU 2220-VERIFICAR-EMAIL-DUP-F                      
031100                                                                  
031200     EVALUATE TRUE                                                
031300         WHEN UCAND-NAME = SPACES                                 
031400             MOVE 'UNAM' TO WS-COD-RECHAZO                        
031500             MOVE 'Name is required' TO WS-TXT-RECHAZO            
031600             SET WS-USUARIO-INVALIDO TO TRUE                      
031700                                                                  
031800         WHEN UCAND-EMAIL = SPACES                                
031900             MOVE 'UEML' TO WS-COD-RECHAZO                        
032000             MOVE 'Email is required' TO WS-TXT-RECHAZO           
032100             SET WS-USUARIO-INVALIDO TO TRUE                      
032200                                                                  
032300         WHEN WS-EMAIL-FORMATO-MAL                                
032400             MOVE 'UFMT' TO WS-COD-RECHAZO                        
032500             MOVE 'Invalid email format' TO WS-TXT-RECHAZO        
032600             SET WS-USUARIO-INVALIDO TO TRUE                      
032700                                                                  
032800         WHEN WS-EMAIL-ENCONTRADO                                 
032900             MOVE 'UDUP' TO WS-COD-RECHAZO                        
033000             MOVE 'Email already exists' TO WS-TXT-RECHAZO        
033100             SET WS-USUARIO-INVALIDO TO TRUE                      
033200                                                                  
033300         WHEN OTHER                                               
033400             SET WS-USUARIO-VALIDO TO TRUE                        
033500     END-EVALUATE.                                                
033600                                                                  
033700 2200-VALIDAR-USUARIO-F. EXIT.                                    
033800                                                                  
033900                                                                  
034000*-----------------------------------------------------------------
034100*    VALIDADOR DE FORMATO DE EMAIL (REQ-0520) - UNA SOLA ARROBA,  
034200*    PARTE LOCAL Y DOMINIO SIN PUNTO INICIAL/FINAL NI DOBLE PUNTO,
034300*    CARACTERES PERMITIDOS, Y UN TLD FINAL DE 2 A 7 LETRAS        
034400*-----------------------------------------------------------------
034500 2210-VALIDAR-FORMATO-EMAIL-I.                                    
034600                                                                  
034700     SET WS-EMAIL-FORMATO-OK TO TRUE                              
034800     MOVE ZERO TO WS-ARROBA-CANT                                  
034900     INSPECT UCAND-EMAIL TALLYING WS-ARROBA-CANT FOR ALL '@'      
035000                                                                  
035100     IF WS-ARROBA-CANT NOT = 1 THEN                               
035200        SET WS-EMAIL-FORMATO-MAL TO TRUE                          
035300     END-IF                                                       
035400                                                                  
035500     IF WS-EMAIL-FORMATO-OK THEN                                  
035600        MOVE ZERO TO WS-EMAIL-LARGO                               
035700        PERFORM 2211-MEDIR-EMAIL-I THRU 2211-MEDIR-EMAIL-F        
035800                VARYING WS-IX-SCAN FROM 60 BY -1                  
035900                UNTIL WS-IX-SCAN < 1 OR WS-EMAIL-LARGO NOT = ZERO 
036000                                                                  
036100        MOVE ZERO TO WS-ARROBA-POS                                
036200        PERFORM 2212-BUSCAR-ARROBA-I THRU 2212-BUSCAR-ARROBA-F    
036300                VARYING WS-IX-SCAN FROM 1 BY 1                    
036400                UNTIL WS-IX-SCAN > WS-EMAIL-LARGO OR              
036500                      WS-ARROBA-POS NOT = ZERO                    
036600                                                                  
036700        COMPUTE WS-LOCAL-LARGO = WS-ARROBA-POS - 1                
036800        COMPUTE WS-DOM-INICIO  = WS-ARROBA-POS + 1                
036900        COMPUTE WS-DOM-LARGO   = WS-EMAIL-LARGO - WS-ARROBA-POS   
037000                                                                  
037100        IF WS-LOCAL-LARGO < 1 OR WS-DOM-LARGO < 1 THEN            
037200           SET WS-EMAIL-FORMATO-MAL TO TRUE                       
037300        END-IF                                                    
037400     END-IF                                                       
037500                                                                  
037600     IF WS-EMAIL-FORMATO-OK THEN                                  
037700        IF UCAND-EMAIL (1:1) = '.' OR                             
037800           UCAND-EMAIL (WS-LOCAL-LARGO:1) = '.' THEN              
037900           SET WS-EMAIL-FORMATO-MAL TO TRUE                       
038000        END-IF                                                    
038100     END-IF                                                       
038200                                                                  
038300     IF WS-EMAIL-FORMATO-OK THEN                                  
038400        MOVE ZERO TO WS-CONT-TEMP                                 
038500        INSPECT UCAND-EMAIL (1:WS-LOCAL-LARGO) TALLYING           
038600                WS-CONT-TEMP FOR ALL '..'                         
038700        IF WS-CONT-TEMP NOT = ZERO THEN                           
038800           SET WS-EMAIL-FORMATO-MAL TO TRUE                       
038900        END-IF                                                    
039000     END-IF                                                       
039100                                                                  
039200     IF WS-EMAIL-FORMATO-OK THEN                                  
039300        PERFORM 2213-VALIDAR-LOCAL-I THRU 2213-VALIDAR-LOCAL-F    
039400                VARYING WS-IX-SCAN FROM 1 BY 1                    
039500                UNTIL WS-IX-SCAN > WS-LOCAL-LARGO OR              
039600                      WS-EMAIL-FORMATO-MAL                        
039700     END-IF                                                       
039800                                                                  
039900     IF WS-EMAIL-FORMATO-OK THEN                                  
040000        IF UCAND-EMAIL (WS-DOM-INICIO:1) = '.' OR                 
040100           UCAND-EMAIL (WS-EMAIL-LARGO:1) = '.' THEN              
040200           SET WS-EMAIL-FORMATO-MAL TO TRUE                       
040300        END-IF                                                    
040400     END-IF                                                       
040500                                                                  
040600     IF WS-EMAIL-FORMATO-OK THEN                                  
040700        MOVE ZERO TO WS-PUNTO-CANT                                
040800        INSPECT UCAND-EMAIL (WS-DOM-INICIO:WS-DOM-LARGO)          
040900                TALLYING WS-PUNTO-CANT FOR ALL '.'                
041000        IF WS-PUNTO-CANT = ZERO THEN                              
041100           SET WS-EMAIL-FORMATO-MAL TO TRUE                       
041200        END-IF                                                    
041300     END-IF                                                       
041400                                                                  
041500     IF WS-EMAIL-FORMATO-OK THEN                                  
041600        MOVE ZERO TO WS-CONT-TEMP                                 
041700        INSPECT UCAND-EMAIL (WS-DOM-INICIO:WS-DOM-LARGO)          
041800                TALLYING WS-CONT-TEMP FOR ALL '..'                
041900        IF WS-CONT-TEMP NOT = ZERO THEN                           
042000           SET WS-EMAIL-FORMATO-MAL TO TRUE                       
042100        END-IF                                                    
042200     END-IF                                                       
042300                                                                  
042400     IF WS-EMAIL-FORMATO-OK THEN                                  
042500        PERFORM 2214-VALIDAR-DOMINIO-I THRU 2214-VALIDAR-DOMINIO-F
042600                VARYING WS-IX-SCAN FROM WS-DOM-INICIO BY 1        
042700                UNTIL WS-IX-SCAN > WS-EMAIL-LARGO OR              
042800                      WS-EMAIL-FORMATO-MAL                        
042900     END-IF                                                       
043000                                                                  
043100     IF WS-EMAIL-FORMATO-OK THEN                                  
043200        MOVE ZERO TO WS-ULTIMO-PUNTO-POS                          
043300        PERFORM 2215-BUSCAR-ULTIMO-PUNTO-I                        
043400                THRU 2215-BUSCAR-ULTIMO-PUNTO-F                   
043500                VARYING WS-IX-SCAN FROM WS-EMAIL-LARGO BY -1      
043600                UNTIL WS-IX-SCAN < WS-DOM-INICIO OR               
043700                      WS-ULTIMO-PUNTO-POS NOT = ZERO              
043800                                                                  
043900        COMPUTE WS-TLD-INICIO = WS-ULTIMO-PUNTO-POS + 1           
044000        COMPUTE WS-TLD-LARGO  = WS-EMAIL-LARGO -                  
044100                                 WS-ULTIMO-PUNTO-POS              
044200                                                                  
044300        IF WS-TLD-LARGO < 2 OR WS-TLD-LARGO > 7 THEN              
044400           SET WS-EMAIL-FORMATO-MAL TO TRUE                       
044500        END-IF                                                    
044600     END-IF                                                       
044700                                                                  
044800     IF WS-EMAIL-FORMATO-OK THEN                                  
044900        PERFORM 2216-VALIDAR-TLD-I THRU 2216-VALIDAR-TLD-F        
045000                VARYING WS-IX-SCAN FROM WS-TLD-INICIO BY 1        
045100                UNTIL WS-IX-SCAN > WS-EMAIL-LARGO OR              
045200                      WS-EMAIL-FORMATO-MAL                        
045300     END-IF.                                                      
045400                                                                  
045500 2210-VALIDAR-FORMATO-EMAIL-F. EXIT.                              
045600                                                                  
045700 2211-MEDIR-EMAIL-I.                                              
045800                                                                  
045900     IF UCAND-EMAIL (WS-IX-SCAN:1) NOT = SPACE THEN               
046000        MOVE WS-IX-SCAN TO WS-EMAIL-LARGO                         
046100     END-IF.                                                      
046200                                                                  
046300 2211-MEDIR-EMAIL-F. EXIT.                                        
046400                                                                  
046500 2212-BUSCAR-ARROBA-I.                                            
046600                                                                  
046700     IF UCAND-EMAIL (WS-IX-SCAN:1) = '@' THEN                     
046800        MOVE WS-IX-SCAN TO WS-ARROBA-POS                          
046900     END-IF.                                                      
047000                                                                  
047100 2212-BUSCAR-ARROBA-F. EXIT.                                      
047200                                                                  
047300*    CARACTER DE LA PARTE LOCAL VALIDO SI ES LETRA, DIGITO O UNO  
047400*    DE _ + & * - . (SE PRUEBA CONTANDO OCURRENCIAS EN EL JUEGO)  
047500 2213-VALIDAR-LOCAL-I.                                            
047600                                                                  
047700     MOVE UCAND-EMAIL (WS-IX-SCAN:1) TO WS-CAR-ACTUAL             
047800                                                                  
047900     MOVE ZERO TO WS-CONT-TEMP                                    
048000     INSPECT WS-SET-LETRAS TALLYING WS-CONT-TEMP                  
048100             FOR ALL WS-CAR-ACTUAL                                
048200     IF WS-CONT-TEMP = ZERO THEN                                  
048300        INSPECT WS-SET-DIGITOS TALLYING WS-CONT-TEMP              
048400                FOR ALL WS-CAR-ACTUAL                             
048500     END-IF                                                       
048600     IF WS-CONT-TEMP = ZERO THEN                                  
048700        INSPECT WS-SET-ESPECIALES-LOCAL TALLYING WS-CONT-TEMP     
048800                FOR ALL WS-CAR-ACTUAL                             
048900     END-IF                                                       
049000                                                                  
049100     IF WS-CONT-TEMP = ZERO THEN                                  
049200        SET WS-EMAIL-FORMATO-MAL TO TRUE                          
049300     END-IF.                                                      
049400                                                                  
049500 2213-VALIDAR-LOCAL-F. EXIT.                                      
049600                                                                  
049700*    CARACTER DEL DOMINIO VALIDO SI ES LETRA, DIGITO O GUION      
049800 2214-VALIDAR-DOMINIO-I.                                          
049900                                                                  
050000     MOVE UCAND-EMAIL (WS-IX-SCAN:1) TO WS-CAR-ACTUAL             
050100                                                                  
050200     MOVE ZERO TO WS-CONT-TEMP                                    
050300     INSPECT WS-SET-LETRAS TALLYING WS-CONT-TEMP                  
050400             FOR ALL WS-CAR-ACTUAL                                
050500     IF WS-CONT-TEMP = ZERO THEN                                  
050600        INSPECT WS-SET-DIGITOS TALLYING WS-CONT-TEMP              
050700                FOR ALL WS-CAR-ACTUAL                             
050800     END-IF                                                       
050900     IF WS-CONT-TEMP = ZERO THEN                                  
051000        INSPECT WS-SET-GUION TALLYING WS-CONT-TEMP                
051100                FOR ALL WS-CAR-ACTUAL                             
051200     END-IF                                                       
051300                                                                  
051400     IF WS-CONT-TEMP = ZERO THEN                                  
051500        SET WS-EMAIL-FORMATO-MAL TO TRUE                          
051600     END-IF.                                                      
051700                                                                  
051800 2214-VALIDAR-DOMINIO-F. EXIT.                                    
051900                                                                  
052000 2215-BUSCAR-ULTIMO-PUNTO-I.                                      
052100                                                                  
052200     IF UCAND-EMAIL (WS-IX-SCAN:1) = '.' THEN                     
052300        MOVE WS-IX-SCAN TO WS-ULTIMO-PUNTO-POS                    
052400     END-IF.                                                      
052500                                                                  
052600 2215-BUSCAR-ULTIMO-PUNTO-F. EXIT.                                
052700                                                                  
052800*    CARACTER DEL TLD VALIDO SOLO SI ES LETRA (SIN DIGITO NI GUION
052900 2216-VALIDAR-TLD-I.                                              
053000                                                                  
053100     MOVE UCAND-EMAIL (WS-IX-SCAN:1) TO WS-CAR-ACTUAL             
053200                                                                  
053300     MOVE ZERO TO WS-CONT-TEMP                                    
053400     INSPECT WS-SET-LETRAS TALLYING WS-CONT-TEMP                  
053500             FOR ALL WS-CAR-ACTUAL                                
053600                                                                  
053700     IF WS-CONT-TEMP = ZERO THEN                                  
053800        SET WS-EMAIL-FORMATO-MAL TO TRUE                          
053900     END-IF.                                                      
054000                                                                  
054100 2216-VALIDAR-TLD-F. EXIT.                                        
054200                                                                  
054300                                                                  
054400*-----------------------------------------------------------------
054500*    VERIFICACION DE EMAIL DUPLICADO CONTRA LO YA POSTEADO EN     
054600*    ESTA CORRIDA (REQ-0560) - COMPARACION SENSIBLE A MAYUSCULAS  
054700*-----------------------------------------------------------------
054800 2220-VERIFICAR-EMAIL-DUP-I.                                      
054900                                                                  
055000     SET WS-EMAIL-NO-ENCONTRADO TO TRUE                           
055100     MOVE 1 TO WS-IX-EMAIL                                        
055200     PERFORM 2221-BUSCAR-EMAIL-I THRU 2221-BUSCAR-EMAIL-F         
055300             UNTIL WS-IX-EMAIL > WS-EMAIL-CANTIDAD OR             
055400                   WS-EMAIL-ENCONTRADO.                           
055500                                                                  
055600 2220-VERIFICAR-EMAIL-DUP-F. EXIT.                                
055700                                                                  
055800 2221-BUSCAR-EMAIL-I.                                             
055900                                                                  
056000     IF WS-TB-EMAIL-ENTRADA (WS-IX-EMAIL) = UCAND-EMAIL THEN      
056100        SET WS-EMAIL-ENCONTRADO TO TRUE                           
056200     ELSE                                                         
056300        ADD 1 TO WS-IX-EMAIL                                      
056400     END-IF.                                                      
056500                                                                  
056600 2221-BUSCAR-EMAIL-F. EXIT.                                       
056700                                                                  
056800                                                                  
056900*-----------------------------------------------------------------
057000*    POSTEO AL MAESTRO DE USUARIOS                                
057100*-----------------------------------------------------------------
057200 2300-GRABAR-USUARIO-I.                                           
057300                                                                  
057400     ADD 1 TO WS-SIG-USUARIO-ID                                   
057500     MOVE WS-SIG-USUARIO-ID TO UMAST-USER-ID                      
057600     MOVE UCAND-NAME        TO UMAST-NAME                         
057700     MOVE UCAND-EMAIL       TO UMAST-EMAIL                        
057800     MOVE UCAND-PHONE       TO UMAST-PHONE                        
057900     MOVE UCAND-CITY        TO UMAST-CITY                         
058000     MOVE UCAND-COUNTRY     TO UMAST-COUNTRY                      
058100     SET UMAST-ACTIVO       TO TRUE                               
058200                                                                  
058300     WRITE REG-USUARIO-MAEST                                      
058400     ADD 1 TO WS-TOT-ACEPTADOS                                    
058500                                                                  
058600     IF WS-EMAIL-CANTIDAD < WS-EMAIL-MAXIMO THEN                  
058700        ADD 1 TO WS-EMAIL-CANTIDAD                                
058800        MOVE UCAND-EMAIL TO WS-TB-EMAIL-ENTRADA (WS-EMAIL-CANTIDAD
058900     ELSE                                                         
059000        MOVE 'WARN '  TO LK-LEVEL                                 
059100        MOVE 'UPDATE' TO LK-OPERATION                             
059200        MOVE 'Tabla de emails vistos llena' TO LK-MESSAGE         
059300        MOVE UCAND-NAME TO LK-DETAILS                             
059400        MOVE 'W' TO LK-ACCION                                     
059500        CALL WS-PGMRUT USING LK-BITACORA-PARMS                    
059600     END-IF                                                       
059700                                                                  
059800     MOVE 'INFO '           TO LK-LEVEL                           
059900     MOVE 'UPDATE'          TO LK-OPERATION                       
060000     MOVE 'User posted to master' TO LK-MESSAGE                   
060100     MOVE UCAND-NAME        TO LK-DETAILS                         
060200     MOVE 'W'               TO LK-ACCION                          
060300     CALL WS-PGMRUT USING LK-BITACORA-PARMS.                      
060400                                                                  
060500 2300-GRABAR-USUARIO-F. EXIT.                                     
060600                                                                  
060700                                                                  
060800*-----------------------------------------------------------------
060900*    RECHAZO DEL USUARIO CANDIDATO                                
061000*-----------------------------------------------------------------
061100 2400-RECHAZAR-USUARIO-I.                                         
061200                                                                  
061300     MOVE UCAND-NAME        TO REJ-FILE-NAME                      
061400     MOVE WS-COD-RECHAZO    TO REJ-REASON-CODE                    
061500     MOVE WS-TXT-RECHAZO    TO REJ-REASON-TEXT                    
061600     WRITE REG-RECHAZO                                            
061700     ADD 1 TO WS-TOT-RECHAZADOS                                   
061800                                                                  
061900     MOVE 'WARN '           TO LK-LEVEL                           
062000     MOVE 'UPDATE'          TO LK-OPERATION                       
062100     MOVE WS-TXT-RECHAZO    TO LK-MESSAGE                         
062200     MOVE UCAND-NAME        TO LK-DETAILS                         
062300     MOVE 'W'               TO LK-ACCION                          
062400     CALL WS-PGMRUT USING LK-BITACORA-PARMS.                      
062500                                                                  
062600 2400-RECHAZAR-USUARIO-F. EXIT.                                   
062700                                                                  
062800                                                                  
062900*-----------------------------------------------------------------
063000*    RESUMEN DE ALTAS DE USUARIOS AGREGADO AL PIE DEL REPORTE DE  
063100*    INVENTARIO (REQ-0611) - PGMDEDUP YA IMPRIMIO SU PROPIO       
063200*    RESUMEN Y CERRO EL ARCHIVO; ESTE PASO LO EXTIENDE            
063300*-----------------------------------------------------------------
063400 9000-IMPRIMIR-RESUMEN-I.                                         
063500                                                                  
063600     MOVE SPACES TO REG-REPORTE                                   
063700     WRITE REG-REPORTE                                            
063800     MOVE 'RESUMEN DE MANTENIMIENTO DE USUARIOS' TO               
063900                                    IMP-TOT-ETIQUETA              
064000     MOVE SPACES TO IMP-TOT-VALOR                                 
064100     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
064200                                                                  
064300     MOVE 'USUARIOS LEIDOS'         TO IMP-TOT-ETIQUETA           
064400     MOVE WS-TOT-LEIDOS             TO WS-VALOR-EDITADO           
064500     MOVE WS-VALOR-EDITADO          TO IMP-TOT-VALOR              
064600     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
064700                                                                  
064800     MOVE 'USUARIOS POSTEADOS'      TO IMP-TOT-ETIQUETA           
064900     MOVE WS-TOT-ACEPTADOS          TO WS-VALOR-EDITADO           
065000     MOVE WS-VALOR-EDITADO          TO IMP-TOT-VALOR              
065100     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
065200                                                                  
065300     MOVE 'USUARIOS RECHAZADOS'     TO IMP-TOT-ETIQUETA           
065400     MOVE WS-TOT-RECHAZADOS         TO WS-VALOR-EDITADO           
065500     MOVE WS-VALOR-EDITADO          TO IMP-TOT-VALOR              
065600     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL.                      
065700                                                                  
065800 9000-IMPRIMIR-RESUMEN-F. EXIT.                                   
065900                                                                  
066000                                                                  
066100*-----------------------------------------------------------------
066200 9999-FINAL-I.                                                    
066300                                                                  
066400     MOVE 'INFO '          TO LK-LEVEL                            
066500     MOVE 'ADMIN'          TO LK-OPERATION                        
066600     MOVE 'Fin de lote PGMUSRMN' TO LK-MESSAGE                    
066700     MOVE SPACES           TO LK-DETAILS                          
066800     MOVE 'W'               TO LK-ACCION                          
066900     CALL WS-PGMRUT USING LK-BITACORA-PARMS                       
067000                                                                  
067100     MOVE 'C'            TO LK-ACCION                             
067200     CALL WS-PGMRUT USING LK-BITACORA-PARMS                       
067300                                                                  
067400     CLOSE USR-CANDIDATOS                                         
067500     CLOSE USR-MAESTRO                                            
067600     CLOSE ARCH-RECHAZOS                                          
067700     CLOSE ARCH-REPORTE                                           
067800                                                                  
067900     DISPLAY '* PGMUSRMN - LEIDOS    : ' WS-TOT-LEIDOS            
068000     DISPLAY '* PGMUSRMN - ACEPTADOS : ' WS-TOT-ACEPTADOS         
068100     DISPLAY '* PGMUSRMN - RECHAZADOS: ' WS-TOT-RECHAZADOS.       
068200                                                                  
068300 9999-FINAL-F. EXIT.                                              
