000100***************************************************************** 
000200*    FILECAND                                                   * 
000300******************************************************************
000400*         LAYOUT ARCHIVO CANDIDATO A INVENTARIO                 * 
000500*         KC02803.ALU9999.DEDUP.CANDIDATOS                      * 
000600*         LARGO DE REGISTRO = 200 BYTES                         * 
000700*-----------------------------------------------------------------
000800* HISTORIA DE CAMBIOS                                            *
000900* FECHA      AUTOR     DESCRIPCION                               *HDR0001 
001000* ---------- --------- ------------------------------------------*HDR0002 
001100* 1987-03-11 RHG       VERSION INICIAL - LAYOUT DE 200 BYTES      CR0341A 
001200* 1991-08-04 TBO       SE AGREGA DESGLOSE CAND-OWNER POR PEDIDO   CR0512B 
001300*                      DE CONTROL DE ACCESOS (CUENTA + RESERVA)  *CR0512B 
001400* 1996-02-20 MQV       SE ACLARAN COMENTARIOS DE CAND-HASH        CR0689C 
001500******************************************************************
001600 01  DD-FILE-CANDIDATO.                                           
001700*    NOMBRE ORIGINAL DEL ARCHIVO, INCLUYE LA EXTENSION            
001800     03  CAND-FILE-NAME          PIC X(60).                       
001900*    EXTENSION SIN EL PUNTO - SE ACEPTA MAYUSCULA O MINUSCULA     
002000     03  CAND-FILE-EXT           PIC X(10).                       
002100*    TIPO MIME INFORMADO POR EL EMISOR - PUEDE VENIR EN BLANCO    
002200     03  CAND-MIME-TYPE          PIC X(40).                       
002300*    TAMANO DEL ARCHIVO EN BYTES                                  
002400     03  CAND-FILE-SIZE          PIC 9(12).                       
002500*    HASH DE CONTENIDO PRECALCULADO (SHA-256 DE 64 HEX O          
002600*    MD5 DE 32 HEX, JUSTIFICADO A IZQUIERDA Y RELLENO DE BLANCOS) 
002700     03  CAND-HASH               PIC X(64).                       
002800*    IDENTIFICADOR DEL USUARIO QUE SUBIO EL ARCHIVO               
002900     03  CAND-OWNER              PIC X(14).                       
003000*    VISTA ALTERNATIVA DE CAND-OWNER - SE RESERVAN 4 POSICIONES   
003100*    PARA UN SUFIJO DE SUCURSAL DE ORIGEN QUE AUN NO SE USA       
003200     03  CAND-OWNER-R REDEFINES CAND-OWNER.                       
003300         05  CAND-OWNER-CODIGO   PIC X(10).                       
003400         05  FILLER              PIC X(04).                       
