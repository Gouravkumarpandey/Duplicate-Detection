000100******************************************************************
000200*    USRCAND                                                     *
000300******************************************************************
000400*         LAYOUT USUARIO CANDIDATO - MANTENIMIENTO DE USUARIOS   *
000500*         KC02803.ALU9999.DEDUP.USUARIOS                        * 
000600*         LARGO DE REGISTRO = 180 BYTES                          *
000700*-----------------------------------------------------------------
000800* HISTORIA DE CAMBIOS                                            *
000900* FECHA      AUTOR     DESCRIPCION                               *HDR0009 
001000* ---------- --------- ------------------------------------------*HDR0010 
001100* 1998-08-11 MQV       VERSION INICIAL                            CR0480A 
001200* 2002-05-06 DCQ       SE AGREGA DESGLOSE DE UCAND-EMAIL EN LOCAL CR0520B 
001300*                      Y DOMINIO PARA EL VALIDADOR DE FORMATO     CR0520B 
001400******************************************************************
001500 01  DD-USUARIO-CANDIDATO.                                        
001600*    NOMBRE COMPLETO DEL USUARIO                                  
001700     03  UCAND-NAME               PIC X(40).                      
001800*    DIRECCION DE CORREO ELECTRONICO                              
001900     03  UCAND-EMAIL              PIC X(60).                      
002000*    VISTA REDEFINIDA DE UCAND-EMAIL PARA EL VALIDADOR DE         
002100*    FORMATO (PARTE LOCAL ANTES DE LA @ Y DOMINIO DESPUES)        
002200     03  UCAND-EMAIL-R REDEFINES UCAND-EMAIL.                     
002300         05  UCAND-EMAIL-LOCAL    PIC X(30).                      
002400         05  UCAND-EMAIL-ARROBA   PIC X(01).                      
002500         05  UCAND-EMAIL-DOMINIO  PIC X(29).                      
002600*    TELEFONO - OPCIONAL                                          
002700     03  UCAND-PHONE              PIC X(15).                      
002800*    CIUDAD - OPCIONAL                                            
002900     03  UCAND-CITY               PIC X(25).                      
003000*    PAIS - OPCIONAL                                              
003100     03  UCAND-COUNTRY            PIC X(25).                      
003200*    RESERVADO                                                    
003300     03  FILLER                   PIC X(15).                      
