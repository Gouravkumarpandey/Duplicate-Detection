000100******************************************************************
000200*    REJFILE                                                     *
000300******************************************************************
000400*         LAYOUT DE RECHAZOS - ARCHIVOS Y USUARIOS               *
000500*         LARGO DE REGISTRO = 140 BYTES                          *
000600*         COMPARTIDO POR PGMDEDUP Y PGMUSRMN                     *
000700*-----------------------------------------------------------------
000800* HISTORIA DE CAMBIOS                                            *
000900* FECHA      AUTOR     DESCRIPCION                               *HDR0005 
001000* ---------- --------- ------------------------------------------*HDR0006 
001100* 1989-09-14 RHG       VERSION INICIAL - CODIGOS EMPT/SIZE/EXT    CR0156A 
001200* 1994-04-02 DCQ       SE AGREGAN CODIGOS MIME/NAME/HASH          CR0402B 
001300* 1998-07-21 MQV       SE AGREGAN CODIGOS UNAM/UEML/UFMT/UDUP    *CR0477C 
001400*                      PARA QUE PGMUSRMN REUTILICE ESTE LAYOUT   *CR0477C 
001500******************************************************************
001600 01  DD-REG-RECHAZO.                                              
001700*    NOMBRE DEL ARCHIVO RECHAZADO, O NOMBRE DEL USUARIO SI EL     
001800*    RECHAZO PROVIENE DE PGMUSRMN                                 
001900     03  REJ-FILE-NAME            PIC X(60).                      
002000*    CODIGO DE RECHAZO                                            
002100*    EMPT = ARCHIVO VACIO            SIZE = EXCEDE EL MAXIMO      
002200*    EXT  = EXTENSION NO PERMITIDA    MIME = MIME NO PERMITIDO    
002300*    NAME = NOMBRE CON CARACTERES     HASH = HASH MAL FORMADO     
002400*           INVALIDOS                                             
002500*    UNAM = FALTA NOMBRE DE USUARIO   UEML = FALTA EMAIL          
002600*    UFMT = EMAIL MAL FORMADO         UDUP = EMAIL YA EXISTE      
002700     03  REJ-REASON-CODE          PIC X(04).                      
002800*    TEXTO EXPLICATIVO DEL RECHAZO                                
002900     03  REJ-REASON-TEXT          PIC X(76).                      
003000*    VISTA REDEFINIDA - SE RESERVAN LAS ULTIMAS 4 POSICIONES      
003100*    PARA UN CODIGO DE SEVERIDAD INTERNO QUE NO SE USA AUN        
003200     03  REJ-REASON-TEXT-R REDEFINES REJ-REASON-TEXT.             
003300         05  REJ-REASON-TEXT-1    PIC X(72).                      
003400         05  FILLER               PIC X(04).                      
