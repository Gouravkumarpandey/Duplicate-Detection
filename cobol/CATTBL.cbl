000100******************************************************************
000200*    CATTBL                                                      *
000300******************************************************************
000400*         TABLA DE CATEGORIAS POR EXTENSION (MOTOR DE REGLAS,     
000500*         NIVEL 1).  SE CARGA EN WORKING-STORAGE POR VALUE,       
000600*         NO PROVIENE DE UN ARCHIVO.  51 EXTENSIONES EN 6         
000700*         CATEGORIAS (IMAGES/VIDEOS/AUDIO/DOCUMENTS/ARCHIVES/CODE)
000800*-----------------------------------------------------------------
000900* HISTORIA DE CAMBIOS                                             
001000* FECHA      AUTOR     DESCRIPCION                                HDR0007 
001100* ---------- --------- -------------------------------------------HDR0008 
001200* 1990-01-08 RHG       VERSION INICIAL - 6 CATEGORIAS, 33 EXT.    CR0177A 
001300* 1995-10-03 DCQ       SE ORDENA LA TABLA POR CATEGORIA PARA      CR0421B 
001400*                      FACILITAR EL MANTENIMIENTO                 CR0421B 
001500* 2000-03-17 TBO       REQ-0491 SE AGREGA LA CATEGORIA CODE (11   CR0491C 
001600*                      EXTENSIONES) PARA ARCHIVOS FUENTE          CR0491C 
001700******************************************************************
001800 01  WS-TB-CAT-VALORES.                                           
001900     03  FILLER PIC X(22) VALUE 'jpg       IMAGES      '.         
002000     03  FILLER PIC X(22) VALUE 'jpeg      IMAGES      '.         
002100     03  FILLER PIC X(22) VALUE 'png       IMAGES      '.         
002200     03  FILLER PIC X(22) VALUE 'gif       IMAGES      '.         
002300     03  FILLER PIC X(22) VALUE 'bmp       IMAGES      '.         
002400     03  FILLER PIC X(22) VALUE 'tiff      IMAGES      '.         
002500     03  FILLER PIC X(22) VALUE 'svg       IMAGES      '.         
002600     03  FILLER PIC X(22) VALUE 'webp      IMAGES      '.         
002700     03  FILLER PIC X(22) VALUE 'mp4       VIDEOS      '.         
002800     03  FILLER PIC X(22) VALUE 'avi       VIDEOS      '.         
002900     03  FILLER PIC X(22) VALUE 'mkv       VIDEOS      '.         
003000     03  FILLER PIC X(22) VALUE 'mov       VIDEOS      '.         
003100     03  FILLER PIC X(22) VALUE 'wmv       VIDEOS      '.         
003200     03  FILLER PIC X(22) VALUE 'flv       VIDEOS      '.         
003300     03  FILLER PIC X(22) VALUE 'webm      VIDEOS      '.         
003400     03  FILLER PIC X(22) VALUE 'm4v       VIDEOS      '.         
003500     03  FILLER PIC X(22) VALUE 'mp3       AUDIO       '.         
003600     03  FILLER PIC X(22) VALUE 'wav       AUDIO       '.         
003700     03  FILLER PIC X(22) VALUE 'flac      AUDIO       '.         
003800     03  FILLER PIC X(22) VALUE 'aac       AUDIO       '.         
003900     03  FILLER PIC X(22) VALUE 'ogg       AUDIO       '.         
004000     03  FILLER PIC X(22) VALUE 'wma       AUDIO       '.         
004100     03  FILLER PIC X(22) VALUE 'm4a       AUDIO       '.         
004200     03  FILLER PIC X(22) VALUE 'pdf       DOCUMENTS   '.         
004300     03  FILLER PIC X(22) VALUE 'doc       DOCUMENTS   '.         
004400     03  FILLER PIC X(22) VALUE 'docx      DOCUMENTS   '.         
004500     03  FILLER PIC X(22) VALUE 'txt       DOCUMENTS   '.         
004600     03  FILLER PIC X(22) VALUE 'rtf       DOCUMENTS   '.         
004700     03  FILLER PIC X(22) VALUE 'odt       DOCUMENTS   '.         
004800     03  FILLER PIC X(22) VALUE 'xls       DOCUMENTS   '.         
004900     03  FILLER PIC X(22) VALUE 'xlsx      DOCUMENTS   '.         
005000     03  FILLER PIC X(22) VALUE 'ppt       DOCUMENTS   '.         
005100     03  FILLER PIC X(22) VALUE 'pptx      DOCUMENTS   '.         
005200     03  FILLER PIC X(22) VALUE 'zip       ARCHIVES    '.         
005300     03  FILLER PIC X(22) VALUE 'rar       ARCHIVES    '.         
005400     03  FILLER PIC X(22) VALUE '7z        ARCHIVES    '.         
005500     03  FILLER PIC X(22) VALUE 'tar       ARCHIVES    '.         
005600     03  FILLER PIC X(22) VALUE 'gz        ARCHIVES    '.         
005700     03  FILLER PIC X(22) VALUE 'bz2       ARCHIVES    '.         
005800     03  FILLER PIC X(22) VALUE 'xz        ARCHIVES    '.         
005900     03  FILLER PIC X(22) VALUE 'java      CODE        '.         
006000     03  FILLER PIC X(22) VALUE 'js        CODE        '.         
006100     03  FILLER PIC X(22) VALUE 'ts        CODE        '.         
006200     03  FILLER PIC X(22) VALUE 'py        CODE        '.         
006300     03  FILLER PIC X(22) VALUE 'cpp       CODE        '.         
006400     03  FILLER PIC X(22) VALUE 'c         CODE        '.         
006500     03  FILLER PIC X(22) VALUE 'h         CODE        '.         
006600     03  FILLER PIC X(22) VALUE 'css       CODE        '.         
006700     03  FILLER PIC X(22) VALUE 'html      CODE        '.         
006800     03  FILLER PIC X(22) VALUE 'xml       CODE        '.         
006900     03  FILLER PIC X(22) VALUE 'json      CODE        '.         
007000*                                                                 
007100 01  WS-TB-CATEGORIAS REDEFINES WS-TB-CAT-VALORES.                
007200     03  WS-TB-CAT-ENTRADA OCCURS 51 TIMES.                       
007300         05  WS-TB-CAT-EXT        PIC X(10).                      
007400         05  WS-TB-CAT-NOMBRE     PIC X(12).                      
