000100******************************************************************
000200*    FILEMAST                                                    *
000300******************************************************************
000400*                                                                *
000500*   L A Y O U T   D E L   R E G I S T R O   M A E S T R O        *
000600*   I N V E N T A R I O   D E   A R C H I V O S                  *
000700*                                                                *
000800*   ARCHIVO:  KC02803.ALU9999.DEDUP.MAESTRO                      *
000900*   LARGO DE REGISTRO = 250 BYTES                                *
001000*   ORGANIZACION: SECUENCIAL, GRABADO POR PGMDEDUP EN EL ORDEN   *
001100*   DE LLEGADA DE LOS CANDIDATOS (NO SE REORDENA POR LOTE)        
001200*                                                                *
001300*   ESTE LAYOUT ES EL REGISTRO DEFINITIVO DE INVENTARIO. CADA    *
001400*   ARCHIVO ACEPTADO POR EL VALIDADOR QUEDA GRABADO UNA SOLA VEZ *
001500*   CON SU CATEGORIA, SU MARCA DE DUPLICADO Y LA FECHA DE CORRIDA*
001600*   EN QUE SE PROCESO.  LOS ARCHIVOS RECHAZADOS NUNCA LLEGAN A   *
001700*   ESTE MAESTRO (VER REJFILE).                               *   
001800*                                                                *
001900******************************************************************
002000* HISTORIA DE CAMBIOS                                            *
002100* FECHA      AUTOR     PEDIDO     DESCRIPCION                    *HDR0003 
002200* ---------- --------- ---------- -------------------------------*HDR0004 
002300* 1988-05-02 RHG       INIC-001   VERSION INICIAL DEL MAESTRO,    CR0118A 
002400*                      CAMPOS BASICOS DE IDENTIFICACION Y TAMANO *CR0118A 
002500* 1990-11-19 TBO       REQ-0204   SE AGREGA MAST-CATEGORY Y       CR0204B 
002600*                      MAST-DUP-FLAG PARA EL MOTOR DE REGLAS     *CR0204B 
002700* 1993-06-30 DCQ       REQ-0377   SE AGREGA MAST-UPLOAD-DATE Y    CR0377C 
002800*                      SE REDEFINE CON DESGLOSE AAAA-MM-DD        CR0377C 
002900* 1997-01-14 MQV       REQ-0455   SE DOCUMENTAN LOS VALORES 88    CR0455D 
003000*                      DE MAST-DUP-FLAG ('D' Y 'U')               CR0455D 
003100* 1999-02-09 TBO       Y2K-0031   REVISION Y2K - MAST-UPLOAD-DATE Y2K0031 
003200*                      YA ERA AAAA-MM-DD DE 4 DIGITOS, SIN CAMBIOSY2K0031 
003300* 2001-09-25 DCQ       REQ-0508   SE AGREGA VISTA REDEFINIDA DE   CR0508E 
003400*                      MAST-FILE-SIZE PARA REPORTES EN KB         CR0508E 
003500* 2004-11-08 TBO       REQ-0561   EL INSTRUCTIVO DE CAMPOS ENTREGACR0561F 
003600*                      30 BYTES DE RESERVA, PERO EL LARGO TOTAL   CR0561F 
003700*                      INSTRUIDO PARA EL MAESTRO SIGUE SIENDO 250 CR0561F 
003800*                      BYTES; SE CONFIRMA CON ANALISIS QUE EL     CR0561F 
003900*                      LARGO DE REGISTRO ES EL DATO QUE GOBIERNA YCR0561F 
004000*                      SE AJUSTA LA RESERVA A 19 BYTES PARA QUE ELCR0561F 
004100*                      TOTAL CIERRE EN 250 SIN TOCAR NINGUN CAMPO CR0561F 
004200*                      YA EN PRODUCCION                           CR0561F 
004300******************************************************************
004400 01  DD-FILE-MAESTRO.                                             
004500*--------------------------------------------------------------   
004600*    IDENTIFICADOR SECUENCIAL DEL REGISTRO, ASIGNADO POR EL       
004700*    LOTE AL MOMENTO DE GRABAR (NO REUTILIZABLE, NO SE RECICLA)   
004800*--------------------------------------------------------------   
004900     03  MAST-FILE-ID            PIC 9(08).                       
005000*--------------------------------------------------------------   
005100*    NOMBRE ORIGINAL DEL ARCHIVO (COPIA TEXTUAL DEL CANDIDATO)    
005200*--------------------------------------------------------------   
005300     03  MAST-FILE-NAME          PIC X(60).                       
005400*--------------------------------------------------------------   
005500*    EXTENSION, SIEMPRE EN MINUSCULA AL GRABAR (VER PGMDEDUP      
005600*    PARRAFO 2600-GRABAR-MAESTRO-I)                               
005700*--------------------------------------------------------------   
005800     03  MAST-FILE-EXT            PIC X(10).                      
005900*--------------------------------------------------------------   
006000*    TIPO MIME TAL COMO LLEGO EN EL CANDIDATO                     
006100*--------------------------------------------------------------   
006200     03  MAST-MIME-TYPE           PIC X(40).                      
006300*--------------------------------------------------------------   
006400*    TAMANO DEL ARCHIVO EN BYTES                                  
006500*--------------------------------------------------------------   
006600     03  MAST-FILE-SIZE           PIC 9(12).                      
006700*--------------------------------------------------------------   
006800*    VISTA ALTERNATIVA DE MAST-FILE-SIZE PARA LOS PARRAFOS DE     
006900*    REPORTE QUE NECESITAN EL TAMANO DESGLOSADO EN BLOQUES DE     
007000*    KILOBYTE SIN RECALCULAR (REQ-0508)                           
007100*--------------------------------------------------------------   
007200     03  MAST-FILE-SIZE-R REDEFINES MAST-FILE-SIZE.               
007300         05  MAST-SIZE-MB-PART    PIC 9(06).                      
007400         05  MAST-SIZE-KB-PART    PIC 9(06).                      
007500*--------------------------------------------------------------   
007600*    HASH DE CONTENIDO - CLAVE DE BUSQUEDA DE DUPLICADOS          
007700*--------------------------------------------------------------   
007800     03  MAST-HASH                PIC X(64).                      
007900*--------------------------------------------------------------   
008000*    CATEGORIA ASIGNADA POR EL MOTOR DE REGLAS (CATTBL)           
008100*    VALORES POSIBLES: IMAGES, VIDEOS, AUDIO, DOCUMENTS,          
008200*    ARCHIVES, CODE, LARGE FILES, SMALL FILES, OTHER              
008300*--------------------------------------------------------------   
008400     03  MAST-CATEGORY            PIC X(12).                      
008500*--------------------------------------------------------------   
008600*    MARCA DE DUPLICADO                                           
008700*--------------------------------------------------------------   
008800     03  MAST-DUP-FLAG            PIC X(01).                      
008900         88  MAST-ES-DUPLICADO        VALUE 'D'.                  
009000         88  MAST-ES-UNICO            VALUE 'U'.                  
009100*--------------------------------------------------------------   
009200*    FECHA DE POSTEO AL MAESTRO, FORMATO AAAA-MM-DD               
009300*--------------------------------------------------------------   
009400     03  MAST-UPLOAD-DATE         PIC X(10).                      
009500*--------------------------------------------------------------   
009600*    VISTA REDEFINIDA DE MAST-UPLOAD-DATE, DESGLOSADA EN SUS      
009700*    COMPONENTES PARA LOS TOTALES POR FECHA (REQ-0377)            
009800*--------------------------------------------------------------   
009900     03  MAST-UPLOAD-DATE-R REDEFINES MAST-UPLOAD-DATE.           
010000         05  MAST-UPL-AAAA        PIC X(04).                      
010100         05  FILLER               PIC X(01).                      
010200         05  MAST-UPL-MM          PIC X(02).                      
010300         05  FILLER               PIC X(01).                      
010400         05  MAST-UPL-DD          PIC X(02).                      
010500*--------------------------------------------------------------   
010600*    USUARIO QUE SUBIO EL ARCHIVO                                 
010700*--------------------------------------------------------------   
010800     03  MAST-OWNER               PIC X(14).                      
010900*--------------------------------------------------------------   
011000*    RESERVADO PARA EXPANSION FUTURA DEL LAYOUT (REQ-0204         
011100*    PREVIO RESERVABA 40, SE REDUJO AL AGREGAR CATEGORY/DUP-FLAG) 
011200*    19 BYTES, NO 29 - VER REQ-0561: EL LARGO DE REGISTRO DE 250  
011300*    ES EL DATO QUE GOBIERNA ESTE LAYOUT, NO LA RESERVA NOMINAL   
011400*--------------------------------------------------------------   
011500     03  FILLER                   PIC X(19).                      
