000100******************************************************************
000200*    USRMAST                                                     *
000300******************************************************************
000400*         LAYOUT USUARIO MAESTRO - MANTENIMIENTO DE USUARIOS    * 
000500*         KC02803.ALU9999.DEDUP.USUARIOS.MAESTRO                * 
000600*         LARGO DE REGISTRO = 190 BYTES                          *
000700*-----------------------------------------------------------------
000800* HISTORIA DE CAMBIOS                                            *
000900* FECHA      AUTOR     DESCRIPCION                               *HDR0011 
001000* ---------- --------- ------------------------------------------*HDR0012 
001100* 1998-08-11 MQV       VERSION INICIAL - MISMOS CAMPOS QUE EL     CR0480A 
001200*                      CANDIDATO MAS ID Y ESTADO                 *CR0480A 
001300* 2004-11-30 TBO       SE DOCUMENTA EL UNICO VALOR VIGENTE DE     CR0560B 
001400*                      UMAST-STATUS ('ACTV') CON UN NIVEL 88      CR0560B 
001500******************************************************************
001600 01  DD-USUARIO-MAESTRO.                                          
001700*    NOMBRE COMPLETO DEL USUARIO                                  
001800     03  UMAST-NAME               PIC X(40).                      
001900*    DIRECCION DE CORREO ELECTRONICO                              
002000     03  UMAST-EMAIL              PIC X(60).                      
002100*    VISTA REDEFINIDA DE UMAST-EMAIL, MISMO DESGLOSE QUE EN       
002200*    USRCAND, USADA PARA VALIDAR UNICIDAD CONTRA EL MAESTRO       
002300     03  UMAST-EMAIL-R REDEFINES UMAST-EMAIL.                     
002400         05  UMAST-EMAIL-LOCAL    PIC X(30).                      
002500         05  UMAST-EMAIL-ARROBA   PIC X(01).                      
002600         05  UMAST-EMAIL-DOMINIO  PIC X(29).                      
002700*    TELEFONO - OPCIONAL                                          
002800     03  UMAST-PHONE              PIC X(15).                      
002900*    CIUDAD - OPCIONAL                                            
003000     03  UMAST-CITY               PIC X(25).                      
003100*    PAIS - OPCIONAL                                              
003200     03  UMAST-COUNTRY            PIC X(25).                      
003300*    RESERVADO (HEREDADO DEL CANDIDATO)                           
003400     03  FILLER                   PIC X(15).                      
003500*    IDENTIFICADOR DE USUARIO, ASIGNADO SECUENCIALMENTE POR       
003600*    PGMUSRMN AL MOMENTO DE POSTEAR                               
003700     03  UMAST-USER-ID            PIC 9(06).                      
003800*    ESTADO DEL USUARIO - UNICO VALOR VIGENTE ES 'ACTV'           
003900     03  UMAST-STATUS             PIC X(04).                      
004000         88  UMAST-ACTIVO             VALUE 'ACTV'.               
