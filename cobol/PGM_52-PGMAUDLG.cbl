000100******************************************************************
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    PGMAUDLG.                                         
000400 AUTHOR.        RAUL H. GOMEZ.                                    
000500 INSTALLATION.  KC02803 - GERENCIA DE SISTEMAS.                   
000600 DATE-WRITTEN.  1992-02-27.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.       
000900******************************************************************
001000*                                                                *
001100*   PGMAUDLG - BITACORA DE AUDITORIA DEL LOTE DE DEDUPLICACION   *
001200*   Y CATEGORIZACION DE ARCHIVOS.                                *
001300*                                                                *
001400*   RUTINA CALLABLE DESDE CUALQUIER UNIDAD DEL LOTE (PGMDEDUP,   *
001500*   PGMUSRMN).  DADO UN NIVEL, UN CODIGO DE OPERACION, UN        *
001600*   MENSAJE Y UN DETALLE, SELLA LA FECHA Y HORA DE CORRIDA Y     *
001700*   AGREGA UN REGISTRO A LA BITACORA (AUDIT-LOG).                *
001800*                                                                *
001900*   ESTA RUTINA ES PROPIETARIA DEL ARCHIVO DE BITACORA - NINGUN  *
002000*   OTRO PROGRAMA LO ABRE.  EL LLAMADOR CONTROLA EL CICLO DE     *
002100*   VIDA A TRAVES DE LK-ACCION:                                  *
002200*       'I' = INICIALIZAR (ABRIR LA BITACORA)                    *
002300*       'W' = ESCRIBIR UN REGISTRO                               *
002400*       'C' = CERRAR LA BITACORA (FIN DE CORRIDA)                *
002500*                                                                *
002600******************************************************************
002700* HISTORIA DE CAMBIOS                                            *HDR0015 
002800* FECHA      AUTOR     PEDIDO     DESCRIPCION                    *HDR0016 
002900* ---------- --------- ---------- -------------------------------*HDR0017 
003000* 1992-02-27 RHG       INIC-001   VERSION INICIAL                *CR0241A 
003100* 1994-03-15 TBO       REQ-0298   SE AGREGA LK-ACCION PARA QUE    CR0298B 
003200*                      EL LLAMADOR CONTROLE APERTURA Y CIERRE    *CR0298B 
003300* 1999-05-18 MQV       Y2K-0044   SE EXPANDE EL TIMESTAMP A       Y2K0044 
003400*                      AAAA-MM-DD HH:MM:SS (ANTES AA-MM-DD)       Y2K0044 
003500* 2003-10-09 DCQ       REQ-0544   SE AGREGA EL CONTADOR DE        CR0544C 
003600*                      LLAMADAS PARA DIAGNOSTICO EN PRODUCCION   *CR0544C 
003700* 2005-06-21 TBO       REQ-0567   LA FD TENIA COPY AUDLOG RENOMBRACR0567D 
003800*                      A REG-BITACORA Y EL WORKING-STORAGE TENIA  CR0567D 
003900*                      EL MISMO COPY AUDLOG SIN RENOMBRAR - LOS   CR0567D 
004000*                      CAMPOS LOG-* QUEDABAN DUPLICADOS Y AMBIGUOSCR0567D 
004100*                      EN 2000-ESCRIBIR-I.  SE DEJA LA FD COMO    CR0567D 
004200*                      PIC X(160) SIN ESTRUCTURA (LA ESCRITURA ES CR0567D 
004300*                      POR IMAGEN DE BYTES) Y SE CONSERVA UNA     CR0567D 
004400*                      SOLA COPIA ESTRUCTURADA EN WORKING-STORAGE CR0567D 
004500******************************************************************
004600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 
004700 ENVIRONMENT DIVISION.                                            
004800 CONFIGURATION SECTION.                                           
004900                                                                  
005000 SPECIAL-NAMES.                                                   
005100     C01 IS TOP-OF-FORM.                                          
005200                                                                  
005300 INPUT-OUTPUT SECTION.                                            
005400 FILE-CONTROL.                                                    
005500                                                                  
005600     SELECT AUD-BITACORA ASSIGN DDBITAC                           
005700     ORGANIZATION IS LINE SEQUENTIAL                              
005800     FILE STATUS IS FS-BITACORA.                                  
005900                                                                  
006000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 
006100 DATA DIVISION.                                                   
006200 FILE SECTION.                                                    
006300                                                                  
006400*    LARGO FIJO DE 160, SIN ESTRUCTURA - LA GRABACION ES POR      
006500*    IMAGEN DE BYTES DESDE DD-REG-BITACORA (VER AUDLOG EN         
006600*    WORKING-STORAGE), QUE ES LA UNICA COPIA ESTRUCTURADA DEL     
006700*    LAYOUT EN ESTE PROGRAMA (REQ-0567)                           
006800 FD  AUD-BITACORA                                                 
006900     BLOCK CONTAINS 0 RECORDS                                     
007000     RECORDING MODE IS F.                                         
007100 01  REG-BITACORA               PIC X(160).                       
007200                                                                  
007300 WORKING-STORAGE SECTION.                                         
007400*=======================*                                         
007500                                                                  
007600*----------- STATUS ARCHIVO ------------------------------------- 
007700 77  FS-BITACORA             PIC XX       VALUE SPACES.           
007800                                                                  
007900*----------- CONTADORES (COMP POR SER USO INTERNO) -------------- 
008000 77  WS-LLAMADAS-CONT        PIC S9(08) COMP VALUE ZERO.          
008100                                                                  
008200*----------- AREA DE TRABAJO DEL REGISTRO DE BITACORA ------------
008300     COPY AUDLOG.                                                 
008400                                                                  
008500*----------- FECHA Y HORA DE SISTEMA -----------------------------
008600 01  WS-FECHAHORA-SISTEMA.                                        
008700     03  WS-SIS-FECHA         PIC 9(08).                          
008800     03  WS-SIS-HORA          PIC 9(08).                          
008900                                                                  
009000*    VISTA REDEFINIDA CON LOS COMPONENTES SEPARADOS PARA ARMAR    
009100*    EL TIMESTAMP IMPRESO AAAA-MM-DD HH:MM:SS (Y2K-0044)          
009200 01  WS-FECHAHORA-ARMADO REDEFINES WS-FECHAHORA-SISTEMA.          
009300     03  WS-ARM-AAAA          PIC 9(04).                          
009400     03  WS-ARM-MM            PIC 9(02).                          
009500     03  WS-ARM-DD            PIC 9(02).                          
009600     03  WS-ARM-HH            PIC 9(02).                          
009700     03  WS-ARM-MIN           PIC 9(02).                          
009800     03  WS-ARM-SS            PIC 9(02).                          
009900     03  FILLER               PIC 9(02).                          
010000                                                                  
010100*----------- LINKAGE SECTION -------------------------------------
010200 LINKAGE SECTION.                                                 
010300 01  LK-BITACORA-PARMS.                                           
010400     03  LK-ACCION            PIC X(01).                          
010500         88  LK-ES-INICIO         VALUE 'I'.                      
010600         88  LK-ES-ESCRITURA       VALUE 'W'.                     
010700         88  LK-ES-CIERRE          VALUE 'C'.                     
010800     03  LK-LEVEL             PIC X(05).                          
010900     03  LK-OPERATION         PIC X(10).                          
011000     03  LK-MESSAGE           PIC X(50).                          
011100     03  LK-DETAILS           PIC X(76).                          
011200                                                                  
011300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 
011400 PROCEDURE DIVISION USING LK-BITACORA-PARMS.                      
011500                                                                  
011600 MAIN-PROGRAM-I.                                                  
011700                                                                  
011800     EVALUATE TRUE                                                
011900         WHEN LK-ES-INICIO                                        
012000             PERFORM 1000-ABRIR-I    THRU 1000-ABRIR-F            
012100         WHEN LK-ES-ESCRITURA                                     
012200             PERFORM 2000-ESCRIBIR-I THRU 2000-ESCRIBIR-F         
012300         WHEN LK-ES-CIERRE                                        
012400             PERFORM 3000-CERRAR-I   THRU 3000-CERRAR-F           
012500         WHEN OTHER                                               
012600             DISPLAY '* PGMAUDLG - LK-ACCION INVALIDA: '          
012700                                                  LK-ACCION       
012800     END-EVALUATE.                                                
012900                                                                  
013000 MAIN-PROGRAM-F. GOBACK.                                          
013100                                                                  
013200                                                                  
013300*-----------------------------------------------------------------
013400 1000-ABRIR-I.                                                    
013500                                                                  
013600     OPEN OUTPUT AUD-BITACORA                                     
013700     IF FS-BITACORA IS NOT EQUAL '00' THEN                        
013800        DISPLAY '* PGMAUDLG - ERROR EN OPEN BITACORA = '          
013900                                                FS-BITACORA       
014000     END-IF.                                                      
014100                                                                  
014200 1000-ABRIR-F. EXIT.                                              
014300                                                                  
014400                                                                  
014500*-----------------------------------------------------------------
014600 2000-ESCRIBIR-I.                                                 
014700                                                                  
014800     ADD 1 TO WS-LLAMADAS-CONT                                    
014900                                                                  
015000     ACCEPT WS-SIS-FECHA FROM DATE YYYYMMDD                       
015100     ACCEPT WS-SIS-HORA  FROM TIME                                
015200                                                                  
015300     MOVE WS-ARM-AAAA     TO LOG-FECHA (1:4)                      
015400     MOVE '-'             TO LOG-FECHA (5:1)                      
015500     MOVE WS-ARM-MM       TO LOG-FECHA (6:2)                      
015600     MOVE '-'              TO LOG-FECHA (8:1)                     
015700     MOVE WS-ARM-DD       TO LOG-FECHA (9:2)                      
015800                                                                  
015900     MOVE WS-ARM-HH       TO LOG-HORA (1:2)                       
016000     MOVE ':'             TO LOG-HORA (3:1)                       
016100     MOVE WS-ARM-MIN      TO LOG-HORA (4:2)                       
016200     MOVE ':'             TO LOG-HORA (6:1)                       
016300     MOVE WS-ARM-SS       TO LOG-HORA (7:2)                       
016400                                                                  
016500     MOVE LK-LEVEL        TO LOG-LEVEL                            
016600     MOVE LK-OPERATION    TO LOG-OPERATION                        
016700     MOVE LK-MESSAGE      TO LOG-MESSAGE                          
016800     MOVE LK-DETAILS      TO LOG-DETAILS                          
016900                                                                  
017000     WRITE REG-BITACORA FROM DD-REG-BITACORA.                     
017100                                                                  
017200 2000-ESCRIBIR-F. EXIT.                                           
017300                                                                  
017400                                                                  
017500*-----------------------------------------------------------------
017600 3000-CERRAR-I.                                                   
017700                                                                  
017800     CLOSE AUD-BITACORA                                           
017900     IF FS-BITACORA IS NOT EQUAL '00' THEN                        
018000        DISPLAY '* PGMAUDLG - ERROR EN CLOSE BITACORA = '         
018100                                                FS-BITACORA       
018200     END-IF                                                       
018300     DISPLAY '* PGMAUDLG - TOTAL LLAMADAS DE ESCRITURA: '         
018400                                            WS-LLAMADAS-CONT.     
018500                                                                  
018600 3000-CERRAR-F. EXIT.                                             
