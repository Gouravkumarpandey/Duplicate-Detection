000100******************************************************************
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    PGMDEDUP.                                         
000400 AUTHOR.        RAUL H. GOMEZ.                                    
000500 INSTALLATION.  KC02803 - GERENCIA DE SISTEMAS.                   
000600 DATE-WRITTEN.  1988-04-18.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.       
000900******************************************************************
001000*                                                                *
001100*   PGMDEDUP - LOTE DE DEDUPLICACION Y CATEGORIZACION DE         *
001200*   ARCHIVOS DEL INVENTARIO.                                     *
001300*                                                                *
001400*   LEE EL ARCHIVO DE CANDIDATOS (CANDIDATE-FILE) EN ORDEN DE    *
001500*   LLEGADA.  POR CADA CANDIDATO:                                *
001600*     1) VALIDA EL REGISTRO (ARCHIVO VACIO, TAMANO MAXIMO,       *
001700*        EXTENSION PERMITIDA, MIME PERMITIDO, NOMBRE SEGURO).    *
001800*     2) VALIDA EL FORMATO DEL HASH DE CONTENIDO.                *
001900*     3) CATEGORIZA EL ARCHIVO POR EL MOTOR DE REGLAS DE TRES    *
002000*        NIVELES (EXTENSION, MIME, TAMANO).                     * 
002100*     4) VERIFICA SI EL HASH YA FUE VISTO EN ESTA CORRIDA Y LO   *
002200*        MARCA COMO UNICO O DUPLICADO (EL DUPLICADO SE GRABA     *
002300*        IGUAL, SOLO QUEDA MARCADO).                             *
002400*     5) GRABA EL MAESTRO DE ARCHIVOS O EL RECHAZO SEGUN CORRES- *
002500*        PONDA, Y DEJA CONSTANCIA EN LA BITACORA.                *
002600*   AL FINAL CALCULA ESTADISTICAS DE LA CORRIDA E IMPRIME EL     *
002700*   REPORTE DE INVENTARIO (INVENTORY-REPORT).                    *
002800*                                                                *
002900******************************************************************
003000* HISTORIA DE CAMBIOS                                            *HDR0018 
003100* FECHA      AUTOR     PEDIDO     DESCRIPCION                    *HDR0019 
003200* ---------- --------- ---------- -------------------------------*HDR0020 
003300* 1988-04-18 RHG       INIC-001   VERSION INICIAL - VALIDACION Y  CR0201A 
003400*                      POSTEO AL MAESTRO, SIN CATEGORIAS         *CR0201A 
003500* 1990-01-08 RHG       REQ-0177   SE INCORPORA EL MOTOR DE REGLAS*CR0202B 
003600*                      POR EXTENSION (CATTBL)                 *   CR0202B 
003700* 1992-02-27 RHG       REQ-0241   SE AGREGAN LOS LLAMADOS A       CR0241B 
003800*                      PGMAUDLG PARA BITACORA DE EVENTOS         *CR0241B 
003900* 1994-04-02 DCQ       REQ-0402   SE AGREGA VALIDACION DE MIME Y  CR0402A 
004000*                      DE NOMBRE DE ARCHIVO (CODIGOS MIME/NAME)  *CR0402A 
004100* 1996-09-13 MQV       REQ-0466   SE AGREGA EL VALIDADOR DE HASH  CR0466A 
004200*                      (CODIGO HASH) Y LA DETECCION DE DUPLICADOS*CR0466A 
004300* 1999-02-09 TBO       Y2K-0031   REVISION Y2K - WS-FECHA-SISTEMA Y2K0031B
004400*                      YA TRABAJABA EN AAAA DE 4 DIGITOS          Y2K0031B
004500* 2000-03-17 TBO       REQ-0491   MOTOR DE REGLAS: SE AGREGA LA   CR0491D 
004600*                      CATEGORIA CODE (VER CATTBL)            *   CR0491D 
004700* 2003-10-09 DCQ       REQ-0544   SE AGREGAN LOS TOTALES DE       CR0544D 
004800*                      DUPLICADOS Y PORCENTAJE DE EXITO AL        CR0544D 
004900*                      RESUMEN DEL REPORTE DE INVENTARIO          CR0544D 
005000******************************************************************
005100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 
005200 ENVIRONMENT DIVISION.                                            
005300 CONFIGURATION SECTION.                                           
005400                                                                  
005500 SPECIAL-NAMES.                                                   
005600     C01 IS TOP-OF-FORM.                                          
005700                                                                  
005800 INPUT-OUTPUT SECTION.                                            
005900 FILE-CONTROL.                                                    
006000                                                                  
006100     SELECT ARCH-CANDIDATOS ASSIGN DDCANDID                       
006200     ORGANIZATION IS LINE SEQUENTIAL                              
006300     FILE STATUS IS FS-CANDIDATOS.                                
006400                                                                  
006500     SELECT ARCH-MAESTRO ASSIGN DDMAESTR                          
006600     FILE STATUS IS FS-MAESTRO.                                   
006700                                                                  
006800     SELECT ARCH-RECHAZOS ASSIGN DDRECHAZ                         
006900     ORGANIZATION IS LINE SEQUENTIAL                              
007000     FILE STATUS IS FS-RECHAZOS.                                  
007100                                                                  
007200     SELECT ARCH-REPORTE ASSIGN DDREPORT                          
007300     ORGANIZATION IS LINE SEQUENTIAL                              
007400     FILE STATUS IS FS-REPORTE.                                   
007500                                                                  
007600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 
007700 DATA DIVISION.                                                   
007800 FILE SECTION.                                                    
007900                                                                  
008000 FD  ARCH-CANDIDATOS                                              
008100     BLOCK CONTAINS 0 RECORDS                                     
008200     RECORDING MODE IS F.                                         
008300     COPY FILECAND REPLACING DD-FILE-CANDIDATO BY                 
008400                              REG-CANDIDATO.                      
008500                                                                  
008600 FD  ARCH-MAESTRO                                                 
008700     BLOCK CONTAINS 0 RECORDS                                     
008800     RECORDING MODE IS F.                                         
008900     COPY FILEMAST REPLACING DD-FILE-MAESTRO BY                   
009000                              REG-MAESTRO.                        
009100                                                                  
009200 FD  ARCH-RECHAZOS                                                
009300     BLOCK CONTAINS 0 RECORDS                                     
009400     RECORDING MODE IS F.                                         
009500     COPY REJFILE REPLACING DD-REG-RECHAZO BY                     
009600                             REG-RECHAZO.                         
009700                                                                  
009800 FD  ARCH-REPORTE                                                 
009900     BLOCK CONTAINS 0 RECORDS                                     
010000     RECORDING MODE IS F.                                         
010100 01  REG-REPORTE                  PIC X(132).                     
010200                                                                  
010300 WORKING-STORAGE SECTION.                                         
010400*========================*                                        
010500                                                                  
010600*----------- STATUS ARCHIVOS ------------------------------------ 
010700 77  FS-CANDIDATOS           PIC XX       VALUE SPACES.           
010800 77  FS-MAESTRO              PIC XX       VALUE SPACES.           
010900 77  FS-RECHAZOS             PIC XX       VALUE SPACES.           
011000 77  FS-REPORTE               PIC XX       VALUE SPACES.          
011100                                                                  
011200 77  WS-STATUS-FIN            PIC X        VALUE 'N'.             
011300     88  WS-FIN-LECTURA                    VALUE 'Y'.             
011400     88  WS-NO-FIN-LECTURA                 VALUE 'N'.             
011500                                                                  
011600 77  WS-ARCHIVO-VALIDO-SW     PIC X        VALUE 'S'.             
011700     88  WS-ARCHIVO-VALIDO                 VALUE 'S'.             
011800     88  WS-ARCHIVO-INVALIDO               VALUE 'N'.             
011900                                                                  
012000 77  WS-HASH-VALIDO-SW        PIC X        VALUE 'S'.             
012100     88  WS-HASH-FORMATO-OK                VALUE 'S'.             
012200     88  WS-HASH-FORMATO-MAL                VALUE 'N'.            
012300                                                                  
012400 77  WS-CAT-ENCONTRADA-SW     PIC X        VALUE 'N'.             
012500     88  WS-CAT-ENCONTRADA                 VALUE 'S'.             
012600     88  WS-CAT-NO-ENCONTRADA               VALUE 'N'.            
012700                                                                  
012800 77  WS-DUP-ENCONTRADO-SW     PIC X        VALUE 'N'.             
012900     88  WS-DUP-ENCONTRADO                 VALUE 'S'.             
013000     88  WS-DUP-NO-ENCONTRADO               VALUE 'N'.            
013100                                                                  
013200 77  WS-PRIMER-DETALLE        PIC X        VALUE 'S'.             
013300                                                                  
013400*----------- CODIGO Y TEXTO DE RECHAZO DEL CANDIDATO ACTUAL ------
013500 77  WS-COD-RECHAZO           PIC X(04)    VALUE SPACES.          
013600 77  WS-TXT-RECHAZO           PIC X(76)    VALUE SPACES.          
013700                                                                  
013800*----------- CONTADORES DE CORRIDA (COMP, USO INTERNO) -----------
013900 77  WS-TOT-LEIDOS            PIC S9(08) COMP VALUE ZERO.         
014000 77  WS-TOT-ACEPTADOS         PIC S9(08) COMP VALUE ZERO.         
014100 77  WS-TOT-RECHAZADOS        PIC S9(08) COMP VALUE ZERO.         
014200 77  WS-TOT-DUPLICADOS        PIC S9(08) COMP VALUE ZERO.         
014300 77  WS-TOT-UNICOS            PIC S9(08) COMP VALUE ZERO.         
014400 77  WS-TOT-BYTES             PIC S9(15) COMP VALUE ZERO.         
014500 77  WS-SIG-FILE-ID           PIC S9(08) COMP VALUE ZERO.         
014600                                                                  
014700*----------- PORCENTAJES Y TAMANO TOTAL (COMP-3 POR SER VALORES  *
014800*            CON DECIMALES, COMO EN LOS IMPORTES DEL MAESTRO     *
014900*            DE CLIENTES - VER REQ-0544)                         *
015000 77  WS-TOT-SIZE-MB           PIC S9(09)V99 COMP-3 VALUE ZERO.    
015100 77  WS-PCT-DUPLICADO         PIC S9(03)V99 COMP-3 VALUE ZERO.    
015200 77  WS-PCT-EXITO             PIC S9(03)V99 COMP-3 VALUE ZERO.    
015300                                                                  
015400*----------- LIMITE DE TAMANO PERMITIDO (100 MB) -----------------
015500 77  WS-TAMANO-MAXIMO         PIC S9(12) COMP VALUE 104857600.    
015600 77  WS-TAMANO-MAXIMO-MB      PIC S9(06) COMP VALUE 100.          
015700 77  WS-TAMANO-MAXIMO-MB-IMP  PIC Z(5)9    VALUE ZEROES.          
015800 77  WS-TAMANO-MINIMO-PEQ     PIC S9(12) COMP VALUE 1024.         
015900                                                                  
016000*----------- SUBINDICES DE TABLA (COMP, USO INTERNO) -------------
016100 77  WS-IX-CAT                PIC S9(04) COMP VALUE ZERO.         
016200 77  WS-IX-HASH                PIC S9(08) COMP VALUE ZERO.        
016300 77  WS-IX-DIST-EXT            PIC S9(04) COMP VALUE ZERO.        
016400 77  WS-IX-DIST-CAT            PIC S9(04) COMP VALUE ZERO.        
016500 77  WS-HASH-LARGO             PIC S9(04) COMP VALUE ZERO.        
016600 77  WS-HASH-POS               PIC S9(04) COMP VALUE ZERO.        
016700 77  WS-NAME-POS               PIC S9(04) COMP VALUE ZERO.        
016800                                                                  
016900*----------- TABLA DE CATEGORIAS POR EXTENSION (MOTOR DE REGLAS) -
017000*    NIVEL 1 DEL MOTOR DE REGLAS - 51 EXTENSIONES EN 6 CATEGORIAS,
017100*    CARGADA POR VALUE DESDE EL MIEMBRO DE LIBRERIA CATTBL        
017200     COPY CATTBL.                                                 
017300                                                                  
017400*----------- TABLA DE HASHES VISTOS EN ESTA CORRIDA --------------
017500*    BUSQUEDA SECUENCIAL - NO HAY INDICE EN ESTE LOTE, IGUAL QUE  
017600*    EL CANDIDATO SE PROCESA EN ORDEN DE LLEGADA (SIN ORDENAR)    
017700 77  WS-HASH-MAXIMO            PIC S9(08) COMP VALUE 50000.       
017800 77  WS-HASH-CANTIDAD          PIC S9(08) COMP VALUE ZERO.        
017900 01  WS-TB-HASH-VISTOS.                                           
018000     03  WS-TB-HASH-ENTRADA OCCURS 50000 TIMES                    
018100                             PIC X(64).                           
018200                                                                  
018300*----------- CAMPOS DE TRABAJO PARA VALORES EN MINUSCULA ---------
018400*    NO SE USA NINGUNA FUNCION INTRINSECA - EL PASAJE A MINUSCULA 
018500*    SE HACE UNA SOLA VEZ POR REGISTRO CON INSPECT CONVERTING     
018600 01  WS-CAND-MINUSCULAS.                                          
018700     03  WS-CAND-EXT-MIN        PIC X(10)    VALUE SPACES.        
018800     03  WS-CAND-MIME-MIN       PIC X(40)    VALUE SPACES.        
018900                                                                  
019000*----------- CONSTANTE MIME DOCX TRUNCADA A 40 POSICIONES --------
019100*    EL CAMPO CAND-MIME-TYPE TIENE 40 POSICIONES (FILECAND).      
019200*    EL MIME OFICIAL DE DOCX TIENE 71 CARACTERES; SOLO PUEDEN     
019300*    LLEGAR LOS PRIMEROS 40 EN EL LAYOUT FIJO, POR LO QUE LA      
019400*    COMPARACION SE HACE CONTRA ESA MISMA TRUNCACION (REQ-0402).  
019500 77  WS-MIME-TXT-ESPERADO      PIC X(40) VALUE 'text/plain'.      
019600 77  WS-MIME-PDF-ESPERADO      PIC X(40) VALUE 'application/pdf'. 
019700 77  WS-MIME-DOCX-ESPERADO     PIC X(40) VALUE                    
019800     'application/vnd.openxmlformats-officedoc'.                  
019900                                                                  
020000*----------- TABLA FIJA DE DISTRIBUCION POR CATEGORIA ------------
020100*    SE CARGA POR VALUE Y SE REDEFINE EN UNA TABLA DE 9 ENTRADAS, 
020200*    MISMO ESQUEMA QUE LA TABLA DE CATTBL                         
020300 01  WS-TB-DIST-CAT-VALORES.                                      
020400     03  FILLER PIC X(16) VALUE 'IMAGES      0000'.               
020500     03  FILLER PIC X(16) VALUE 'VIDEOS      0000'.               
020600     03  FILLER PIC X(16) VALUE 'AUDIO       0000'.               
020700     03  FILLER PIC X(16) VALUE 'DOCUMENTS   0000'.               
020800     03  FILLER PIC X(16) VALUE 'ARCHIVES    0000'.               
020900     03  FILLER PIC X(16) VALUE 'CODE        0000'.               
021000     03  FILLER PIC X(16) VALUE 'LARGE FILES 0000'.               
021100     03  FILLER PIC X(16) VALUE 'SMALL FILES 0000'.               
021200     03  FILLER PIC X(16) VALUE 'OTHER       0000'.               
021300*                                                                 
021400 01  WS-TB-DIST-CATEGORIAS REDEFINES WS-TB-DIST-CAT-VALORES.      
021500     03  WS-DIST-CAT-ENTRADA OCCURS 9 TIMES.                      
021600         05  WS-DIST-CAT-NOMBRE      PIC X(12).                   
021700         05  WS-DIST-CAT-CANTIDAD    PIC 9(04).                   
021800                                                                  
021900*----------- TABLA VARIABLE DE DISTRIBUCION POR EXTENSION --------
022000 77  WS-DIST-EXT-CANTUSADA     PIC S9(04) COMP VALUE ZERO.        
022100 01  WS-TB-DIST-EXTENSIONES.                                      
022200     03  WS-DIST-EXT-ENTRADA OCCURS 20 TIMES.                     
022300         05  WS-DIST-EXT-VALOR        PIC X(10) VALUE SPACES.     
022400         05  WS-DIST-EXT-CANTIDAD     PIC 9(04) VALUE ZERO.       
022500                                                                  
022600*----------- FECHA DE CORRIDA ------------------------------------
022700 01  WS-FECHA-SISTEMA.                                            
022800     03  WS-FEC-AAAAMMDD         PIC 9(08).                       
022900*    VISTA REDEFINIDA DESGLOSADA PARA ARMAR MAST-UPLOAD-DATE Y EL 
023000*    TITULO DEL REPORTE (AAAA-MM-DD)                              
023100 01  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-SISTEMA.                
023200     03  WS-FEC-AAAA              PIC 9(04).                      
023300     03  WS-FEC-MM                PIC 9(02).                      
023400     03  WS-FEC-DD                PIC 9(02).                      
023500 77  WS-FECHA-IMPRESA           PIC X(10)    VALUE SPACES.        
023600                                                                  
023700*----------- AREA DE TRABAJO DEL TAMANO FORMATEADO ---------------
023800*    USADA POR 8100-FORMATO-TAMANO-I PARA AMBOS TOTALES Y DETALLES
023900 77  WS-TAM-BYTES-ENTRA         PIC S9(15) COMP VALUE ZERO.       
024000 77  WS-TAM-DIVIDIDO            PIC S9(09)V99 COMP-3 VALUE ZERO.  
024100 01  WS-TAM-GRUPO-SALIDA.                                         
024200     03  WS-TAM-EDITADO            PIC ZZZZZ9.99.                 
024300     03  WS-TAM-UNIDAD             PIC X(03).                     
024400*    VISTA REDEFINIDA PARA EL CASO "N B" (BYTES, SIN DECIMALES)   
024500 01  WS-TAM-GRUPO-BYTES REDEFINES WS-TAM-GRUPO-SALIDA.            
024600     03  WS-TAM-BYTES-EDITADO      PIC ZZZZZZZZ9.                 
024700     03  FILLER                    PIC X(03).                     
024800                                                                  
024900*----------- PAGINACION DEL REPORTE ------------------------------
025000 77  WS-NUMERO-PAGINA           PIC S9(04) COMP VALUE 1.          
025100 77  WS-LINEAS-EN-PAGINA        PIC S9(04) COMP VALUE ZERO.       
025200 77  WS-MAX-LINEAS-PAGINA       PIC S9(04) COMP VALUE 40.         
025300                                                                  
025400*----------- AREA DE LLAMADO A PGMAUDLG (BITACORA) ---------------
025500*    EL NOMBRE DE LA VARIABLE CON EL PROGRAMA A LLAMAR Y EL AREA  
025600*    DE COMUNICACION SIGUEN EL MISMO PATRON QUE PGMB4CAF/RUTINA   
025700 77  WS-PGMRUT                  PIC X(08)    VALUE 'PGMAUDLG'.    
025800 01  LK-BITACORA-PARMS.                                           
025900     03  LK-ACCION                PIC X(01)    VALUE SPACES.      
026000     03  LK-LEVEL                 PIC X(05)    VALUE SPACES.      
026100     03  LK-OPERATION             PIC X(10)    VALUE SPACES.      
026200     03  LK-MESSAGE               PIC X(50)    VALUE SPACES.      
026300     03  LK-DETAILS               PIC X(76)    VALUE SPACES.      
026400                                                                  
026500*----------- LAYOUTS DE IMPRESION --------------------------------
026600 01  IMP-TITULO.                                                  
026700     03  FILLER                PIC X(01)  VALUE SPACES.           
026800     03  FILLER                PIC X(34)  VALUE                   
026900                  'REPORTE DE INVENTARIO DE ARCHIVOS'.            
027000     03  FILLER                PIC X(05)  VALUE SPACES.           
027100     03  FILLER                PIC X(11)  VALUE 'FECHA RUN: '.    
027200     03  IMP-FECHA-TIT          PIC X(10)  VALUE SPACES.          
027300     03  FILLER                PIC X(05)  VALUE SPACES.           
027400     03  FILLER                PIC X(15)  VALUE                   
027500                                           'NUMERO PAGINA: '.     
027600     03  IMP-PAG-TIT            PIC Z9      VALUE ZEROES.         
027700     03  FILLER                PIC X(49)  VALUE SPACES.           
027800                                                                  
027900 01  IMP-SUBTITULO.                                               
028000     03  FILLER                PIC X(01)  VALUE SPACES.           
028100     03  IMP-FILEID-SUB        PIC X(08)  VALUE 'FILE-ID'.        
028200     03  FILLER                PIC X(03)  VALUE ' | '.            
028300     03  IMP-NOMBRE-SUB        PIC X(40)  VALUE                   
028400                                           'NOMBRE DE ARCHIVO'.   
028500     03  FILLER                PIC X(03)  VALUE ' | '.            
028600     03  IMP-CATEGORIA-SUB     PIC X(12)  VALUE 'CATEGORIA'.      
028700     03  FILLER                PIC X(03)  VALUE ' | '.            
028800     03  IMP-TAMANO-SUB        PIC X(12)  VALUE 'TAMANO'.         
028900     03  FILLER                PIC X(03)  VALUE ' | '.            
029000     03  IMP-DUP-SUB           PIC X(03)  VALUE 'DUP'.            
029100     03  FILLER                PIC X(03)  VALUE ' | '.            
029200     03  IMP-OWNER-SUB         PIC X(14)  VALUE 'PROPIETARIO'.    
029300     03  FILLER                PIC X(27)  VALUE SPACES.           
029400                                                                  
029500 01  IMP-DETALLE.                                                 
029600     03  FILLER                PIC X(01)  VALUE SPACES.           
029700     03  IMP-FILEID-DET        PIC ZZZZZZZ9.                      
029800     03  FILLER                PIC X(03)  VALUE ' | '.            
029900     03  IMP-NOMBRE-DET        PIC X(40)  VALUE SPACES.           
030000     03  FILLER                PIC X(03)  VALUE ' | '.            
030100     03  IMP-CATEGORIA-DET     PIC X(12)  VALUE SPACES.           
030200     03  FILLER                PIC X(03)  VALUE ' | '.            
030300     03  IMP-TAMANO-DET        PIC X(12)  VALUE SPACES.           
030400     03  FILLER                PIC X(03)  VALUE ' | '.            
030500     03  IMP-DUP-DET           PIC X(03)  VALUE SPACES.           
030600     03  FILLER                PIC X(03)  VALUE ' | '.            
030700     03  IMP-OWNER-DET         PIC X(14)  VALUE SPACES.           
030800     03  FILLER                PIC X(27)  VALUE SPACES.           
030900                                                                  
031000 01  IMP-LINEA.                                                   
031100     03  FILLER                PIC X(132) VALUE ALL '-'.          
031200                                                                  
031300 01  IMP-LINEA-CATEGORIA.                                         
031400     03  FILLER                PIC X(03)  VALUE ' | '.            
031500     03  IMP-CAT-NOMBRE        PIC X(12)  VALUE SPACES.           
031600     03  FILLER                PIC X(03)  VALUE ' | '.            
031700     03  IMP-CAT-CANTIDAD      PIC ZZZ,ZZ9.                       
031800     03  FILLER                PIC X(107) VALUE SPACES.           
031900                                                                  
032000 01  IMP-LINEA-EXTENSION.                                         
032100     03  FILLER                PIC X(03)  VALUE ' | '.            
032200     03  IMP-EXT-NOMBRE        PIC X(10)  VALUE SPACES.           
032300     03  FILLER                PIC X(03)  VALUE ' | '.            
032400     03  IMP-EXT-CANTIDAD      PIC ZZZ,ZZ9.                       
032500     03  FILLER                PIC X(109) VALUE SPACES.           
032600                                                                  
032700 01  IMP-LINEA-TOTAL.                                             
032800     03  FILLER                PIC X(03)  VALUE ' | '.            
032900     03  IMP-TOT-ETIQUETA      PIC X(30)  VALUE SPACES.           
033000     03  FILLER                PIC X(03)  VALUE ' | '.            
033100     03  IMP-TOT-VALOR         PIC X(15)  VALUE SPACES.           
033200     03  FILLER                PIC X(81)  VALUE SPACES.           
033300                                                                  
033400 77  WS-VALOR-EDITADO          PIC Z(10)9.99-.                    
033500                                                                  
033600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 
033700 PROCEDURE DIVISION.                                              
033800                                                                  
033900 MAIN-PROGRAM-I.                                                  
034000                                                                  
034100     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F                
034200     PERFORM 2000-PROCESO-I     THRU 2000-PROCESO-F               
034300                                 UNTIL WS-FIN-LECTURA             
034400     PERFORM 8000-ESTADISTICAS-I THRU 8000-ESTADISTICAS-F         
034500     PERFORM 9000-IMPRIMIR-REPORTE-I                              
034600                                 THRU 9000-IMPRIMIR-REPORTE-F     
034700     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.                
034800                                                                  
034900 MAIN-PROGRAM-F. GOBACK.                                          
035000                                                                  
035100                                                                  
035200*-----------------------------------------------------------------
035300 1000-INICIO-I.                                                   
035400                                                                  
035500     SET WS-NO-FIN-LECTURA TO TRUE                                
035600                                                                  
035700     ACCEPT WS-FEC-AAAAMMDD FROM DATE YYYYMMDD                    
035800     MOVE WS-FEC-AAAA       TO WS-FECHA-IMPRESA (1:4)             
035900     MOVE '-'               TO WS-FECHA-IMPRESA (5:1)             
036000     MOVE WS-FEC-MM         TO WS-FECHA-IMPRESA (6:2)             
036100     MOVE '-'               TO WS-FECHA-IMPRESA (8:1)             
036200     MOVE WS-FEC-DD         TO WS-FECHA-IMPRESA (9:2)             
036300     MOVE WS-FECHA-IMPRESA  TO IMP-FECHA-TIT                      
036400                                                                  
036500     OPEN INPUT  ARCH-CANDIDATOS                                  
036600     IF FS-CANDIDATOS IS NOT EQUAL '00' THEN                      
036700        DISPLAY '* PGMDEDUP - ERROR EN OPEN CANDIDATOS = '        
036800                                               FS-CANDIDATOS      
036900        MOVE 9999 TO RETURN-CODE                                  
037000        SET WS-FIN-LECTURA TO TRUE                                
037100     END-IF                                                       
037200                                                                  
037300     OPEN OUTPUT ARCH-MAESTRO                                     
037400     IF FS-MAESTRO IS NOT EQUAL '00' THEN                         
037500        DISPLAY '* PGMDEDUP - ERROR EN OPEN MAESTRO = '           
037600                                               FS-MAESTRO         
037700        SET WS-FIN-LECTURA TO TRUE                                
037800     END-IF                                                       
037900                                                                  
038000     OPEN OUTPUT ARCH-RECHAZOS                                    
038100     IF FS-RECHAZOS IS NOT EQUAL '00' THEN                        
038200        DISPLAY '* PGMDEDUP - ERROR EN OPEN RECHAZOS = '          
038300                                               FS-RECHAZOS        
038400        SET WS-FIN-LECTURA TO TRUE                                
038500     END-IF                                                       
038600                                                                  
038700     OPEN OUTPUT ARCH-REPORTE                                     
038800     IF FS-REPORTE IS NOT EQUAL '00' THEN                         
038900        DISPLAY '* PGMDEDUP - ERROR EN OPEN REPORTE = '           
039000                                               FS-REPORTE         
039100        SET WS-FIN-LECTURA TO TRUE                                
039200     END-IF                                                       
039300                                                                  
039400     MOVE 'I'            TO LK-ACCION                             
039500     CALL WS-PGMRUT USING LK-BITACORA-PARMS                       
039600                                                                  
039700     MOVE 'INFO '        TO LK-LEVEL                              
039800     MOVE 'INIT'         TO LK-OPERATION                          
039900     MOVE 'INICIO DE LOTE PGMDEDUP' TO LK-MESSAGE                 
040000     MOVE SPACES         TO LK-DETAILS                            
040100     MOVE 'W'            TO LK-ACCION                             
040200     CALL WS-PGMRUT USING LK-BITACORA-PARMS                       
040300                                                                  
040400     PERFORM 2100-LEER-I THRU 2100-LEER-F.                        
040500                                                                  
040600 1000-INICIO-F. EXIT.                                             
040700                                                                  
040800                                                                  
040900*-----------------------------------------------------------------
041000 2000-PROCESO-I.                                                  
041100                                                                  
041200     MOVE 'S' TO WS-ARCHIVO-VALIDO-SW                             
041300     MOVE 'S' TO WS-HASH-VALIDO-SW                                
041400     MOVE SPACES TO WS-COD-RECHAZO                                
041500     MOVE SPACES TO WS-TXT-RECHAZO                                
041600                                                                  
041700     MOVE CAND-FILE-EXT  TO WS-CAND-EXT-MIN                       
041800     MOVE CAND-MIME-TYPE TO WS-CAND-MIME-MIN                      
041900     INSPECT WS-CAND-EXT-MIN  CONVERTING                          
042000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                      
042100             'abcdefghijklmnopqrstuvwxyz'                         
042200     INSPECT WS-CAND-MIME-MIN CONVERTING                          
042300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                      
042400             'abcdefghijklmnopqrstuvwxyz'                         
042500                                                                  
042600     PERFORM 2200-VALIDAR-ARCHIVO-I THRU 2200-VALIDAR-ARCHIVO-F   
042700                                                                  
042800     IF WS-ARCHIVO-VALIDO                                         
042900        PERFORM 2300-VALIDAR-HASH-I THRU 2300-VALIDAR-HASH-F      
043000     END-IF                                                       
043100                                                                  
043200     IF WS-ARCHIVO-VALIDO AND WS-HASH-FORMATO-OK                  
043300        PERFORM 2400-CATEGORIZAR-I  THRU 2400-CATEGORIZAR-F       
043400        PERFORM 2500-VERIFICAR-DUPLICADO-I                        
043500                                 THRU 2500-VERIFICAR-DUPLICADO-F  
043600        PERFORM 2600-GRABAR-MAESTRO-I THRU 2600-GRABAR-MAESTRO-F  
043700     ELSE                                                         
043800        PERFORM 2700-RECHAZAR-I     THRU 2700-RECHAZAR-F          
043900     END-IF                                                       
044000                                                                  
044100     PERFORM 2100-LEER-I THRU 2100-LEER-F.                        
044200                                                                  
044300 2000-PROCESO-F. EXIT.                                            
044400                                                                  
044500                                                                  
044600*-----------------------------------------------------------------
044700 2100-LEER-I.                                                     
044800                                                                  
044900     READ ARCH-CANDIDATOS INTO REG-CANDIDATO                      
045000                                                                  
045100     EVALUATE FS-CANDIDATOS                                       
045200         WHEN '00'                                                
045300             ADD 1 TO WS-TOT-LEIDOS                               
045400         WHEN '10'                                                
045500             SET WS-FIN-LECTURA TO TRUE                           
045600         WHEN OTHER                                               
045700             DISPLAY '* PGMDEDUP - ERROR EN LECTURA CANDIDATOS = '
045800                                                  FS-CANDIDATOS   
045900             SET WS-FIN-LECTURA TO TRUE                           
046000     END-EVALUATE.                                                
046100                                                                  
046200 2100-LEER-F. EXIT.                                               
046300                                                                  
046400                                                                  
046500*-----------------------------------------------------------------
046600*    VALIDADOR DE ARCHIVO - CHEQUEOS EN ORDEN, EL PRIMERO QUE     
046700*    FALLA RECHAZA EL REGISTRO (REQ-0201/REQ-0402)                
046800*-----------------------------------------------------------------
046900 2200-VALIDAR-ARCHIVO-I.                                          
047000                                                                  
047100     MOVE ZERO TO WS-NAME-POS                                     
047200     INSPECT CAND-FILE-NAME TALLYING WS-NAME-POS FOR ALL '..'     
047300     IF WS-NAME-POS = ZERO THEN                                   
047400        INSPECT CAND-FILE-NAME TALLYING WS-NAME-POS FOR ALL '/'   
047500     END-IF                                                       
047600     IF WS-NAME-POS = ZERO THEN                                   
047700        INSPECT CAND-FILE-NAME TALLYING WS-NAME-POS FOR ALL '\'   
047800     END-IF                                                       
047900                                                                  
048000     EVALUATE TRUE                                                
048100         WHEN CAND-FILE-NAME = SPACES OR CAND-FILE-SIZE = ZERO    
048200             MOVE 'EMPT' TO WS-COD-RECHAZO                        
048300             MOVE 'File cannot be empty' TO WS-TXT-RECHAZO        
048400             SET WS-ARCHIVO-INVALIDO TO TRUE                      
048500                                                                  
048600         WHEN CAND-FILE-SIZE > WS-TAMANO-MAXIMO                   
048700             MOVE 'SIZE' TO WS-COD-RECHAZO                        
048800             MOVE SPACES TO WS-TXT-RECHAZO                        
048900             MOVE WS-TAMANO-MAXIMO-MB TO WS-TAMANO-MAXIMO-MB-IMP  
049000             STRING 'File size exceeds maximum allowed size of '  
049100                    DELIMITED BY SIZE                             
049200                    WS-TAMANO-MAXIMO-MB-IMP DELIMITED BY SIZE     
049300                    'MB' DELIMITED BY SIZE                        
049400                    INTO WS-TXT-RECHAZO                           
049500             SET WS-ARCHIVO-INVALIDO TO TRUE                      
049600                                                                  
049700         WHEN WS-CAND-EXT-MIN NOT = 'txt       ' AND              
049800              WS-CAND-EXT-MIN NOT = 'pdf       ' AND              
049900              WS-CAND-EXT-MIN NOT = 'docx      '                  
050000             MOVE 'EXT ' TO WS-COD-RECHAZO                        
050100             MOVE 'Invalid file type' TO WS-TXT-RECHAZO           
050200             SET WS-ARCHIVO-INVALIDO TO TRUE                      
050300                                                                  
050400         WHEN CAND-MIME-TYPE NOT = SPACES AND                     
050500              CAND-MIME-TYPE NOT = WS-MIME-TXT-ESPERADO AND       
050600              CAND-MIME-TYPE NOT = WS-MIME-PDF-ESPERADO AND       
050700              CAND-MIME-TYPE NOT = WS-MIME-DOCX-ESPERADO          
050800             MOVE 'MIME' TO WS-COD-RECHAZO                        
050900             MOVE 'Invalid MIME type' TO WS-TXT-RECHAZO           
051000             SET WS-ARCHIVO-INVALIDO TO TRUE                      
051100                                                                  
051200         WHEN WS-NAME-POS NOT = ZERO                              
051300             MOVE 'NAME' TO WS-COD-RECHAZO                        
051400             MOVE 'Filename contains invalid characters'          
051500                                 TO WS-TXT-RECHAZO                
051600             SET WS-ARCHIVO-INVALIDO TO TRUE                      
051700                                                                  
051800         WHEN OTHER                                               
051900             SET WS-ARCHIVO-VALIDO TO TRUE                        
052000     END-EVALUATE.                                                
052100                                                                  
052200 2200-VALIDAR-ARCHIVO-F. EXIT.                                    
052300                                                                  
052400                                                                  
052500*-----------------------------------------------------------------
052600*    VALIDADOR DE HASH - VALIDO SI TIENE 64 CARACTERES HEX        
052700*    (SHA-256) O 32 CARACTERES HEX (MD5) Y NADA MAS (REQ-0466)    
052800*-----------------------------------------------------------------
052900 2300-VALIDAR-HASH-I.                                             
053000                                                                  
053100     SET WS-HASH-FORMATO-OK TO TRUE                               
053200     MOVE ZERO TO WS-HASH-LARGO                                   
053300                                                                  
053400     PERFORM 2310-MEDIR-HASH-I THRU 2310-MEDIR-HASH-F             
053500             VARYING WS-HASH-POS FROM 64 BY -1                    
053600             UNTIL WS-HASH-POS < 1 OR WS-HASH-LARGO NOT = ZERO    
053700                                                                  
053800     IF WS-HASH-LARGO NOT = 64 AND WS-HASH-LARGO NOT = 32 THEN    
053900        SET WS-HASH-FORMATO-MAL TO TRUE                           
054000     ELSE                                                         
054100        MOVE ZERO TO WS-HASH-POS                                  
054200        PERFORM 2320-VERIFICAR-HEX-I THRU 2320-VERIFICAR-HEX-F    
054300                VARYING WS-HASH-POS FROM 1 BY 1                   
054400                UNTIL WS-HASH-POS > WS-HASH-LARGO                 
054500                       OR WS-HASH-FORMATO-MAL                     
054600     END-IF                                                       
054700                                                                  
054800     IF WS-HASH-FORMATO-MAL THEN                                  
054900        MOVE 'HASH' TO WS-COD-RECHAZO                             
055000        MOVE 'Invalid hash format' TO WS-TXT-RECHAZO              
055100        SET WS-ARCHIVO-INVALIDO TO TRUE                           
055200     END-IF.                                                      
055300                                                                  
055400 2300-VALIDAR-HASH-F. EXIT.                                       
055500                                                                  
055600 2310-MEDIR-HASH-I.                                               
055700                                                                  
055800     IF CAND-HASH (WS-HASH-POS:1) NOT = SPACE THEN                
055900        MOVE WS-HASH-POS TO WS-HASH-LARGO                         
056000     END-IF.                                                      
056100                                                                  
056200 2310-MEDIR-HASH-F. EXIT.                                         
056300                                                                  
056400 2320-VERIFICAR-HEX-I.                                            
056500                                                                  
056600     IF (CAND-HASH (WS-HASH-POS:1) >= '0' AND                     
056700         CAND-HASH (WS-HASH-POS:1) <= '9') OR                     
056800        (CAND-HASH (WS-HASH-POS:1) >= 'A' AND                     
056900         CAND-HASH (WS-HASH-POS:1) <= 'F') OR                     
057000        (CAND-HASH (WS-HASH-POS:1) >= 'a' AND                     
057100         CAND-HASH (WS-HASH-POS:1) <= 'f') THEN                   
057200        CONTINUE                                                  
057300     ELSE                                                         
057400        SET WS-HASH-FORMATO-MAL TO TRUE                           
057500     END-IF.                                                      
057600                                                                  
057700 2320-VERIFICAR-HEX-F. EXIT.                                      
057800                                                                  
057900                                                                  
058000*-----------------------------------------------------------------
058100*    MOTOR DE REGLAS - TRES NIVELES, GANA EL PRIMERO QUE COINCIDE 
058200*    (REQ-0177 / REQ-0491)                                        
058300*-----------------------------------------------------------------
058400 2400-CATEGORIZAR-I.                                              
058500                                                                  
058600     SET WS-CAT-NO-ENCONTRADA TO TRUE                             
058700     MOVE 'OTHER       ' TO MAST-CATEGORY                         
058800                                                                  
058900     IF WS-CAND-EXT-MIN NOT = SPACES THEN                         
059000        MOVE 1 TO WS-IX-CAT                                       
059100        PERFORM 2410-BUSCAR-EXTENSION-I                           
059200                THRU 2410-BUSCAR-EXTENSION-F                      
059300                UNTIL WS-IX-CAT > 51 OR WS-CAT-ENCONTRADA         
059400     END-IF                                                       
059500                                                                  
059600     IF WS-CAT-NO-ENCONTRADA THEN                                 
059700        PERFORM 2420-CATEGORIZAR-MIME-I                           
059800                THRU 2420-CATEGORIZAR-MIME-F                      
059900     END-IF                                                       
060000                                                                  
060100     IF WS-CAT-NO-ENCONTRADA THEN                                 
060200        PERFORM 2430-CATEGORIZAR-TAMANO-I                         
060300                THRU 2430-CATEGORIZAR-TAMANO-F                    
060400     END-IF                                                       
060500                                                                  
060600     PERFORM 2440-ACUMULAR-CATEGORIA-I                            
060700             THRU 2440-ACUMULAR-CATEGORIA-F                       
060800     PERFORM 2450-ACUMULAR-EXTENSION-I                            
060900             THRU 2450-ACUMULAR-EXTENSION-F.                      
061000                                                                  
061100 2400-CATEGORIZAR-F. EXIT.                                        
061200                                                                  
061300 2410-BUSCAR-EXTENSION-I.                                         
061400                                                                  
061500     IF WS-CAND-EXT-MIN = WS-TB-CAT-EXT (WS-IX-CAT) THEN          
061600        MOVE WS-TB-CAT-NOMBRE (WS-IX-CAT) TO MAST-CATEGORY        
061700        SET WS-CAT-ENCONTRADA TO TRUE                             
061800     ELSE                                                         
061900        ADD 1 TO WS-IX-CAT                                        
062000     END-IF.                                                      
062100                                                                  
062200 2410-BUSCAR-EXTENSION-F. EXIT.                                   
062300                                                                  
062400*    NIVEL 2 - POR PREFIJO O CONTENIDO DEL MIME (CASE-INSENSITIVE,
062500*    YA SE TRABAJA SOBRE WS-CAND-MIME-MIN)                        
062600 2420-CATEGORIZAR-MIME-I.                                         
062700                                                                  
062800     MOVE ZERO TO WS-NAME-POS                                     
062900     INSPECT WS-CAND-MIME-MIN TALLYING WS-NAME-POS                
063000             FOR ALL 'document'                                   
063100     MOVE WS-NAME-POS TO WS-HASH-POS                              
063200                                                                  
063300     MOVE ZERO TO WS-NAME-POS                                     
063400     INSPECT WS-CAND-MIME-MIN TALLYING WS-NAME-POS                
063500             FOR ALL 'application/zip'                            
063600     IF WS-NAME-POS = ZERO THEN                                   
063700        INSPECT WS-CAND-MIME-MIN TALLYING WS-NAME-POS             
063800                FOR ALL 'compressed'                              
063900     END-IF                                                       
064000                                                                  
064100     EVALUATE TRUE                                                
064200         WHEN WS-CAND-MIME-MIN (1:6) = 'image/'                   
064300             MOVE 'IMAGES      ' TO MAST-CATEGORY                 
064400             SET WS-CAT-ENCONTRADA TO TRUE                        
064500                                                                  
064600         WHEN WS-CAND-MIME-MIN (1:6) = 'video/'                   
064700             MOVE 'VIDEOS      ' TO MAST-CATEGORY                 
064800             SET WS-CAT-ENCONTRADA TO TRUE                        
064900                                                                  
065000         WHEN WS-CAND-MIME-MIN (1:6) = 'audio/'                   
065100             MOVE 'AUDIO       ' TO MAST-CATEGORY                 
065200             SET WS-CAT-ENCONTRADA TO TRUE                        
065300                                                                  
065400         WHEN WS-CAND-MIME-MIN (1:5) = 'text/'                    
065500             MOVE 'DOCUMENTS   ' TO MAST-CATEGORY                 
065600             SET WS-CAT-ENCONTRADA TO TRUE                        
065700                                                                  
065800         WHEN WS-HASH-POS NOT = ZERO                              
065900             MOVE 'DOCUMENTS   ' TO MAST-CATEGORY                 
066000             SET WS-CAT-ENCONTRADA TO TRUE                        
066100                                                                  
066200         WHEN WS-NAME-POS NOT = ZERO                              
066300             MOVE 'ARCHIVES    ' TO MAST-CATEGORY                 
066400             SET WS-CAT-ENCONTRADA TO TRUE                        
066500                                                                  
066600         WHEN OTHER                                               
066700             CONTINUE                                             
066800     END-EVALUATE.                                                
066900                                                                  
067000 2420-CATEGORIZAR-MIME-F. EXIT.                                   
067100                                                                  
067200*    NIVEL 3 - POR TAMANO                                         
067300 2430-CATEGORIZAR-TAMANO-I.                                       
067400                                                                  
067500     IF CAND-FILE-SIZE > WS-TAMANO-MAXIMO THEN                    
067600        MOVE 'LARGE FILES ' TO MAST-CATEGORY                      
067700     ELSE IF CAND-FILE-SIZE < WS-TAMANO-MINIMO-PEQ THEN           
067800        MOVE 'SMALL FILES ' TO MAST-CATEGORY                      
067900     ELSE                                                         
068000        MOVE 'OTHER       ' TO MAST-CATEGORY                      
068100     END-IF.                                                      
068200                                                                  
068300 2430-CATEGORIZAR-TAMANO-F. EXIT.                                 
068400                                                                  
068500*    ACUMULA EL CONTADOR DE LA TABLA DE DISTRIBUCION POR CATEGORIA
068600 2440-ACUMULAR-CATEGORIA-I.                                       
068700                                                                  
068800     MOVE 1 TO WS-IX-DIST-CAT                                     
068900     PERFORM 2441-BUSCAR-DIST-CAT-I THRU 2441-BUSCAR-DIST-CAT-F   
069000             UNTIL WS-IX-DIST-CAT > 9.                            
069100                                                                  
069200 2440-ACUMULAR-CATEGORIA-F. EXIT.                                 
069300                                                                  
069400 2441-BUSCAR-DIST-CAT-I.                                          
069500                                                                  
069600     IF WS-DIST-CAT-NOMBRE (WS-IX-DIST-CAT) = MAST-CATEGORY THEN  
069700        ADD 1 TO WS-DIST-CAT-CANTIDAD (WS-IX-DIST-CAT)            
069800        MOVE 10 TO WS-IX-DIST-CAT                                 
069900     ELSE                                                         
070000        ADD 1 TO WS-IX-DIST-CAT                                   
070100     END-IF.                                                      
070200                                                                  
070300 2441-BUSCAR-DIST-CAT-F. EXIT.                                    
070400                                                                  
070500*    ACUMULA EL CONTADOR DE LA TABLA DE DISTRIBUCION POR EXTENSION
070600*    (TABLA VARIABLE - SE AGREGA UNA ENTRADA NUEVA SI NO EXISTE)  
070700 2450-ACUMULAR-EXTENSION-I.                                       
070800                                                                  
070900     SET WS-CAT-NO-ENCONTRADA TO TRUE                             
071000     MOVE 1 TO WS-IX-DIST-EXT                                     
071100     PERFORM 2451-BUSCAR-DIST-EXT-I THRU 2451-BUSCAR-DIST-EXT-F   
071200             UNTIL WS-IX-DIST-EXT > WS-DIST-EXT-CANTUSADA         
071300                   OR WS-CAT-ENCONTRADA                           
071400                                                                  
071500     IF WS-CAT-NO-ENCONTRADA AND                                  
071600        WS-DIST-EXT-CANTUSADA < 20 THEN                           
071700        ADD 1 TO WS-DIST-EXT-CANTUSADA                            
071800        MOVE WS-CAND-EXT-MIN                                      
071900             TO WS-DIST-EXT-VALOR (WS-DIST-EXT-CANTUSADA)         
072000        MOVE 1 TO WS-DIST-EXT-CANTIDAD (WS-DIST-EXT-CANTUSADA)    
072100     END-IF.                                                      
072200                                                                  
072300 2450-ACUMULAR-EXTENSION-F. EXIT.                                 
072400                                                                  
072500 2451-BUSCAR-DIST-EXT-I.                                          
072600                                                                  
072700     IF WS-DIST-EXT-VALOR (WS-IX-DIST-EXT) = WS-CAND-EXT-MIN THEN 
072800        ADD 1 TO WS-DIST-EXT-CANTIDAD (WS-IX-DIST-EXT)            
072900        SET WS-CAT-ENCONTRADA TO TRUE                             
073000     ELSE                                                         
073100        ADD 1 TO WS-IX-DIST-EXT                                   
073200     END-IF.                                                      
073300                                                                  
073400 2451-BUSCAR-DIST-EXT-F. EXIT.                                    
073500                                                                  
073600                                                                  
073700*-----------------------------------------------------------------
073800*    VERIFICACION DE DUPLICADOS CONTRA LOS HASHES YA VISTOS EN    
073900*    ESTA CORRIDA - EL PRIMERO QUE LLEGA QUEDA UNICO (REQ-0466)   
074000*-----------------------------------------------------------------
074100 2500-VERIFICAR-DUPLICADO-I.                                      
074200                                                                  
074300     SET WS-DUP-NO-ENCONTRADO TO TRUE                             
074400     MOVE 1 TO WS-IX-HASH                                         
074500     PERFORM 2510-BUSCAR-HASH-I THRU 2510-BUSCAR-HASH-F           
074600             UNTIL WS-IX-HASH > WS-HASH-CANTIDAD                  
074700                   OR WS-DUP-ENCONTRADO                           
074800                                                                  
074900     IF WS-DUP-ENCONTRADO THEN                                    
075000        SET MAST-ES-DUPLICADO TO TRUE                             
075100        ADD 1 TO WS-TOT-DUPLICADOS                                
075200     ELSE                                                         
075300        SET MAST-ES-UNICO TO TRUE                                 
075400        ADD 1 TO WS-TOT-UNICOS                                    
075500        IF WS-HASH-CANTIDAD < WS-HASH-MAXIMO THEN                 
075600           ADD 1 TO WS-HASH-CANTIDAD                              
075700           MOVE CAND-HASH                                         
075800                TO WS-TB-HASH-ENTRADA (WS-HASH-CANTIDAD)          
075900        ELSE                                                      
076000           MOVE 'WARN '  TO LK-LEVEL                              
076100           MOVE 'CATEGORIZE' TO LK-OPERATION                      
076200           MOVE 'Tabla de hashes vistos llena' TO LK-MESSAGE      
076300           MOVE CAND-FILE-NAME TO LK-DETAILS                      
076400           MOVE 'W' TO LK-ACCION                                  
076500           CALL WS-PGMRUT USING LK-BITACORA-PARMS                 
076600        END-IF                                                    
076700     END-IF.                                                      
076800                                                                  
076900 2500-VERIFICAR-DUPLICADO-F. EXIT.                                
077000                                                                  
077100 2510-BUSCAR-HASH-I.                                              
077200                                                                  
077300     IF WS-TB-HASH-ENTRADA (WS-IX-HASH) = CAND-HASH THEN          
077400        SET WS-DUP-ENCONTRADO TO TRUE                             
077500     ELSE                                                         
077600        ADD 1 TO WS-IX-HASH                                       
077700     END-IF.                                                      
077800                                                                  
077900 2510-BUSCAR-HASH-F. EXIT.                                        
078000                                                                  
078100                                                                  
078200*-----------------------------------------------------------------
078300*    POSTEO AL MAESTRO DE ARCHIVOS                                
078400*-----------------------------------------------------------------
078500 2600-GRABAR-MAESTRO-I.                                           
078600                                                                  
078700     ADD 1 TO WS-SIG-FILE-ID                                      
078800     MOVE WS-SIG-FILE-ID    TO MAST-FILE-ID                       
078900     MOVE CAND-FILE-NAME    TO MAST-FILE-NAME                     
079000     MOVE WS-CAND-EXT-MIN   TO MAST-FILE-EXT                      
079100     MOVE CAND-MIME-TYPE    TO MAST-MIME-TYPE                     
079200     MOVE CAND-FILE-SIZE    TO MAST-FILE-SIZE                     
079300     MOVE CAND-HASH         TO MAST-HASH                          
079400     MOVE WS-FECHA-IMPRESA  TO MAST-UPLOAD-DATE                   
079500     MOVE CAND-OWNER        TO MAST-OWNER                         
079600                                                                  
079700     WRITE REG-MAESTRO                                            
079800     ADD 1 TO WS-TOT-ACEPTADOS                                    
079900     ADD CAND-FILE-SIZE TO WS-TOT-BYTES                           
080000                                                                  
080100     MOVE 'INFO '           TO LK-LEVEL                           
080200     MOVE 'CATEGORIZE'      TO LK-OPERATION                       
080300     MOVE 'File categorized and posted' TO LK-MESSAGE             
080400     MOVE MAST-FILE-NAME    TO LK-DETAILS                         
080500     MOVE 'W'               TO LK-ACCION                          
080600     CALL WS-PGMRUT USING LK-BITACORA-PARMS                       
080700                                                                  
080800     MOVE CAND-FILE-SIZE    TO WS-TAM-BYTES-ENTRA                 
080900     PERFORM 8100-FORMATO-TAMANO-I THRU 8100-FORMATO-TAMANO-F     
081000     PERFORM 9100-IMPRIMIR-DETALLE-I THRU 9100-IMPRIMIR-DETALLE-F.
081100                                                                  
081200 2600-GRABAR-MAESTRO-F. EXIT.                                     
081300                                                                  
081400                                                                  
081500*-----------------------------------------------------------------
081600*    RECHAZO DEL CANDIDATO                                        
081700*-----------------------------------------------------------------
081800 2700-RECHAZAR-I.                                                 
081900                                                                  
082000     MOVE CAND-FILE-NAME    TO REJ-FILE-NAME                      
082100     MOVE WS-COD-RECHAZO    TO REJ-REASON-CODE                    
082200     MOVE WS-TXT-RECHAZO    TO REJ-REASON-TEXT                    
082300     WRITE REG-RECHAZO                                            
082400     ADD 1 TO WS-TOT-RECHAZADOS                                   
082500                                                                  
082600     MOVE 'WARN '           TO LK-LEVEL                           
082700     MOVE 'CATEGORIZE'      TO LK-OPERATION                       
082800     MOVE WS-TXT-RECHAZO    TO LK-MESSAGE                         
082900     MOVE CAND-FILE-NAME    TO LK-DETAILS                         
083000     MOVE 'W'               TO LK-ACCION                          
083100     CALL WS-PGMRUT USING LK-BITACORA-PARMS.                      
083200                                                                  
083300 2700-RECHAZAR-F. EXIT.                                           
083400                                                                  
083500                                                                  
083600*-----------------------------------------------------------------
083700*    CALCULO DE ESTADISTICAS DE FIN DE CORRIDA (REQ-0544) - TODO  
083800*    EL ARITMETICO DE PORCENTAJES Y MB ES DECIMAL FIJO, SIN PUNTO 
083900*    FLOTANTE, CON REDONDEO AL CENTAVO MAS CERCANO                
084000*-----------------------------------------------------------------
084100 8000-ESTADISTICAS-I.                                             
084200                                                                  
084300     IF WS-TOT-ACEPTADOS > ZERO THEN                              
084400        COMPUTE WS-PCT-DUPLICADO ROUNDED =                        
084500                WS-TOT-DUPLICADOS * 100 / WS-TOT-ACEPTADOS        
084600     ELSE                                                         
084700        MOVE ZERO TO WS-PCT-DUPLICADO                             
084800     END-IF                                                       
084900                                                                  
085000     IF WS-TOT-LEIDOS > ZERO THEN                                 
085100        COMPUTE WS-PCT-EXITO ROUNDED =                            
085200                WS-TOT-ACEPTADOS * 100 / WS-TOT-LEIDOS            
085300     ELSE                                                         
085400        MOVE ZERO TO WS-PCT-EXITO                                 
085500     END-IF                                                       
085600                                                                  
085700     COMPUTE WS-TOT-SIZE-MB ROUNDED =                             
085800             WS-TOT-BYTES / 1048576                               
085900                                                                  
086000     MOVE 'INFO '             TO LK-LEVEL                         
086100     MOVE 'ADMIN'             TO LK-OPERATION                     
086200     MOVE 'Fin de lote - estadisticas calculadas' TO LK-MESSAGE   
086300     MOVE SPACES              TO LK-DETAILS                       
086400     MOVE 'W'                 TO LK-ACCION                        
086500     CALL WS-PGMRUT USING LK-BITACORA-PARMS.                      
086600                                                                  
086700 8000-ESTADISTICAS-F. EXIT.                                       
086800                                                                  
086900                                                                  
087000*-----------------------------------------------------------------
087100*    FORMATEADOR DE TAMANO - B / KB / MB / GB, 2 DECIMALES,       
087200*    REDONDEO AL CENTAVO MAS CERCANO, SIN PUNTO FLOTANTE          
087300*-----------------------------------------------------------------
087400 8100-FORMATO-TAMANO-I.                                           
087500                                                                  
087600     IF WS-TAM-BYTES-ENTRA < 1024 THEN                            
087700        MOVE WS-TAM-BYTES-ENTRA TO WS-TAM-BYTES-EDITADO           
087800        MOVE ' B ' TO WS-TAM-UNIDAD                               
087900                                                                  
088000     ELSE IF WS-TAM-BYTES-ENTRA < 1048576 THEN                    
088100        COMPUTE WS-TAM-DIVIDIDO ROUNDED =                         
088200                WS-TAM-BYTES-ENTRA / 1024                         
088300        MOVE WS-TAM-DIVIDIDO TO WS-TAM-EDITADO                    
088400        MOVE 'KB ' TO WS-TAM-UNIDAD                               
088500                                                                  
088600     ELSE IF WS-TAM-BYTES-ENTRA < 1073741824 THEN                 
088700        COMPUTE WS-TAM-DIVIDIDO ROUNDED =                         
088800                WS-TAM-BYTES-ENTRA / 1048576                      
088900        MOVE WS-TAM-DIVIDIDO TO WS-TAM-EDITADO                    
089000        MOVE 'MB ' TO WS-TAM-UNIDAD                               
089100                                                                  
089200     ELSE                                                         
089300        COMPUTE WS-TAM-DIVIDIDO ROUNDED =                         
089400                WS-TAM-BYTES-ENTRA / 1073741824                   
089500        MOVE WS-TAM-DIVIDIDO TO WS-TAM-EDITADO                    
089600        MOVE 'GB ' TO WS-TAM-UNIDAD                               
089700     END-IF.                                                      
089800                                                                  
089900 8100-FORMATO-TAMANO-F. EXIT.                                     
090000                                                                  
090100                                                                  
090200*-----------------------------------------------------------------
090300*    IMPRESION DEL DETALLE - UNA LINEA POR ARCHIVO ACEPTADO       
090400*-----------------------------------------------------------------
090500 9000-IMPRIMIR-REPORTE-I.                                         
090600                                                                  
090700     IF WS-PRIMER-DETALLE = 'S' THEN                              
090800        PERFORM 9010-ENCABEZADO-I THRU 9010-ENCABEZADO-F          
090900     END-IF                                                       
091000                                                                  
091100     PERFORM 9200-RESUMEN-CATEGORIAS-I                            
091200             THRU 9200-RESUMEN-CATEGORIAS-F                       
091300     PERFORM 9300-RESUMEN-EXTENSIONES-I                           
091400             THRU 9300-RESUMEN-EXTENSIONES-F                      
091500     PERFORM 9400-RESUMEN-TOTALES-I                               
091600             THRU 9400-RESUMEN-TOTALES-F.                         
091700                                                                  
091800 9000-IMPRIMIR-REPORTE-F. EXIT.                                   
091900                                                                  
092000 9010-ENCABEZADO-I.                                               
092100                                                                  
092200     MOVE WS-NUMERO-PAGINA TO IMP-PAG-TIT                         
092300     WRITE REG-REPORTE FROM IMP-TITULO                            
092400     WRITE REG-REPORTE FROM IMP-SUBTITULO                         
092500     WRITE REG-REPORTE FROM IMP-LINEA                             
092600     MOVE 'N' TO WS-PRIMER-DETALLE.                               
092700                                                                  
092800 9010-ENCABEZADO-F. EXIT.                                         
092900                                                                  
093000 9100-IMPRIMIR-DETALLE-I.                                         
093100                                                                  
093200     IF WS-PRIMER-DETALLE = 'S' THEN                              
093300        PERFORM 9010-ENCABEZADO-I THRU 9010-ENCABEZADO-F          
093400     END-IF                                                       
093500                                                                  
093600     IF WS-LINEAS-EN-PAGINA >= WS-MAX-LINEAS-PAGINA THEN          
093700        ADD 1 TO WS-NUMERO-PAGINA                                 
093800        MOVE ZERO TO WS-LINEAS-EN-PAGINA                          
093900        PERFORM 9010-ENCABEZADO-I THRU 9010-ENCABEZADO-F          
094000     END-IF                                                       
094100                                                                  
094200     MOVE MAST-FILE-ID     TO IMP-FILEID-DET                      
094300     MOVE MAST-FILE-NAME   TO IMP-NOMBRE-DET (1:40)               
094400     MOVE MAST-CATEGORY    TO IMP-CATEGORIA-DET                   
094500     MOVE WS-TAM-GRUPO-SALIDA TO IMP-TAMANO-DET                   
094600     IF MAST-ES-DUPLICADO THEN                                    
094700        MOVE 'DUP' TO IMP-DUP-DET                                 
094800     ELSE                                                         
094900        MOVE 'UNQ' TO IMP-DUP-DET                                 
095000     END-IF                                                       
095100     MOVE MAST-OWNER       TO IMP-OWNER-DET                       
095200                                                                  
095300     WRITE REG-REPORTE FROM IMP-DETALLE                           
095400     ADD 1 TO WS-LINEAS-EN-PAGINA.                                
095500                                                                  
095600 9100-IMPRIMIR-DETALLE-F. EXIT.                                   
095700                                                                  
095800 9200-RESUMEN-CATEGORIAS-I.                                       
095900                                                                  
096000     MOVE SPACES TO REG-REPORTE                                   
096100     WRITE REG-REPORTE                                            
096200     MOVE 'RESUMEN POR CATEGORIA' TO IMP-TOT-ETIQUETA             
096300     MOVE SPACES TO IMP-TOT-VALOR                                 
096400     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
096500                                                                  
096600     MOVE 1 TO WS-IX-DIST-CAT                                     
096700     PERFORM 9210-IMPRIMIR-CAT-I THRU 9210-IMPRIMIR-CAT-F         
096800             VARYING WS-IX-DIST-CAT FROM 1 BY 1                   
096900             UNTIL WS-IX-DIST-CAT > 9.                            
097000                                                                  
097100 9200-RESUMEN-CATEGORIAS-F. EXIT.                                 
097200                                                                  
097300 9210-IMPRIMIR-CAT-I.                                             
097400                                                                  
097500     IF WS-DIST-CAT-CANTIDAD (WS-IX-DIST-CAT) > ZERO THEN         
097600        MOVE WS-DIST-CAT-NOMBRE (WS-IX-DIST-CAT)                  
097700                                     TO IMP-CAT-NOMBRE            
097800        MOVE WS-DIST-CAT-CANTIDAD (WS-IX-DIST-CAT)                
097900                                     TO IMP-CAT-CANTIDAD          
098000        WRITE REG-REPORTE FROM IMP-LINEA-CATEGORIA                
098100     END-IF.                                                      
098200                                                                  
098300 9210-IMPRIMIR-CAT-F. EXIT.                                       
098400                                                                  
098500 9300-RESUMEN-EXTENSIONES-I.                                      
098600                                                                  
098700     MOVE 'RESUMEN POR EXTENSION' TO IMP-TOT-ETIQUETA             
098800     MOVE SPACES TO IMP-TOT-VALOR                                 
098900     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
099000                                                                  
099100     IF WS-DIST-EXT-CANTUSADA > ZERO THEN                         
099200        PERFORM 9310-IMPRIMIR-EXT-I THRU 9310-IMPRIMIR-EXT-F      
099300                VARYING WS-IX-DIST-EXT FROM 1 BY 1                
099400                UNTIL WS-IX-DIST-EXT > WS-DIST-EXT-CANTUSADA      
099500     END-IF.                                                      
099600                                                                  
099700 9300-RESUMEN-EXTENSIONES-F. EXIT.                                
099800                                                                  
099900 9310-IMPRIMIR-EXT-I.                                             
100000                                                                  
100100     MOVE WS-DIST-EXT-VALOR (WS-IX-DIST-EXT) TO IMP-EXT-NOMBRE    
100200     MOVE WS-DIST-EXT-CANTIDAD (WS-IX-DIST-EXT)                   
100300                                         TO IMP-EXT-CANTIDAD      
100400     WRITE REG-REPORTE FROM IMP-LINEA-EXTENSION.                  
100500                                                                  
100600 9310-IMPRIMIR-EXT-F. EXIT.                                       
100700                                                                  
100800 9400-RESUMEN-TOTALES-I.                                          
100900                                                                  
101000     MOVE 'TOTALES DE LA CORRIDA' TO IMP-TOT-ETIQUETA             
101100     MOVE SPACES TO IMP-TOT-VALOR                                 
101200     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
101300                                                                  
101400     MOVE 'ARCHIVOS LEIDOS'         TO IMP-TOT-ETIQUETA           
101500     MOVE WS-TOT-LEIDOS             TO WS-VALOR-EDITADO           
101600     MOVE WS-VALOR-EDITADO          TO IMP-TOT-VALOR              
101700     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
101800                                                                  
101900     MOVE 'ARCHIVOS ACEPTADOS'      TO IMP-TOT-ETIQUETA           
102000     MOVE WS-TOT-ACEPTADOS          TO WS-VALOR-EDITADO           
102100     MOVE WS-VALOR-EDITADO          TO IMP-TOT-VALOR              
102200     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
102300                                                                  
102400     MOVE 'ARCHIVOS RECHAZADOS'     TO IMP-TOT-ETIQUETA           
102500     MOVE WS-TOT-RECHAZADOS         TO WS-VALOR-EDITADO           
102600     MOVE WS-VALOR-EDITADO          TO IMP-TOT-VALOR              
102700     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
102800                                                                  
102900     MOVE 'ARCHIVOS UNICOS'         TO IMP-TOT-ETIQUETA           
103000     MOVE WS-TOT-UNICOS             TO WS-VALOR-EDITADO           
103100     MOVE WS-VALOR-EDITADO          TO IMP-TOT-VALOR              
103200     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
103300                                                                  
103400     MOVE 'ARCHIVOS DUPLICADOS'     TO IMP-TOT-ETIQUETA           
103500     MOVE WS-TOT-DUPLICADOS         TO WS-VALOR-EDITADO           
103600     MOVE WS-VALOR-EDITADO          TO IMP-TOT-VALOR              
103700     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
103800                                                                  
103900     MOVE 'TAMANO TOTAL EN MB'      TO IMP-TOT-ETIQUETA           
104000     MOVE WS-TOT-SIZE-MB            TO WS-VALOR-EDITADO           
104100     MOVE WS-VALOR-EDITADO          TO IMP-TOT-VALOR              
104200     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
104300                                                                  
104400     MOVE 'PORCENTAJE DUPLICADOS'   TO IMP-TOT-ETIQUETA           
104500     MOVE WS-PCT-DUPLICADO          TO WS-VALOR-EDITADO           
104600     MOVE WS-VALOR-EDITADO          TO IMP-TOT-VALOR              
104700     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL                       
104800                                                                  
104900     MOVE 'PORCENTAJE DE EXITO'     TO IMP-TOT-ETIQUETA           
105000     MOVE WS-PCT-EXITO              TO WS-VALOR-EDITADO           
105100     MOVE WS-VALOR-EDITADO          TO IMP-TOT-VALOR              
105200     WRITE REG-REPORTE FROM IMP-LINEA-TOTAL.                      
105300                                                                  
105400 9400-RESUMEN-TOTALES-F. EXIT.                                    
105500                                                                  
105600                                                                  
105700*-----------------------------------------------------------------
105800 9999-FINAL-I.                                                    
105900                                                                  
106000     MOVE 'C'            TO LK-ACCION                             
106100     CALL WS-PGMRUT USING LK-BITACORA-PARMS                       
106200                                                                  
106300     CLOSE ARCH-CANDIDATOS                                        
106400     CLOSE ARCH-MAESTRO                                           
106500     CLOSE ARCH-RECHAZOS                                          
106600     CLOSE ARCH-REPORTE                                           
106700                                                                  
106800     DISPLAY '* PGMDEDUP - LEIDOS    : ' WS-TOT-LEIDOS            
106900     DISPLAY '* PGMDEDUP - ACEPTADOS : ' WS-TOT-ACEPTADOS         
107000     DISPLAY '* PGMDEDUP - RECHAZADOS: ' WS-TOT-RECHAZADOS.       
107100                                                                  
107200 9999-FINAL-F. EXIT.                                              
