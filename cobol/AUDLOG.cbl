000100******************************************************************
000200*    AUDLOG                                                      *
000300******************************************************************
000400*         LAYOUT DE BITACORA DE AUDITORIA                       * 
000500*         KC02803.ALU9999.DEDUP.BITACORA                        * 
000600*         LARGO DE REGISTRO = 160 BYTES                          *
000700*         UN REGISTRO POR EVENTO SIGNIFICATIVO, ESCRITO POR      *
000800*         PGMAUDLG A PEDIDO DE PGMDEDUP O PGMUSRMN                
000900*-----------------------------------------------------------------
001000* HISTORIA DE CAMBIOS                                            *
001100* FECHA      AUTOR     DESCRIPCION                               *HDR0013 
001200* ---------- --------- ------------------------------------------*HDR0014 
001300* 1992-02-27 RHG       VERSION INICIAL - NIVEL, OPERACION,        CR0241A 
001400*                      MENSAJE Y DETALLE                         *CR0241A 
001500* 1999-05-18 MQV       Y2K - SE EXPANDE LOG-TIMESTAMP A AAAA-MM-DDY2K0044 
001600*                      HH:MM:SS (ANTES AA-MM-DD)                  Y2K0044 
001700******************************************************************
001800 01  DD-REG-BITACORA.                                             
001900*    FECHA Y HORA DEL EVENTO, FORMATO AAAA-MM-DD HH:MM:SS         
002000     03  LOG-TIMESTAMP            PIC X(19).                      
002100*    VISTA REDEFINIDA DE LOG-TIMESTAMP DESGLOSADA EN FECHA Y HORA 
002200     03  LOG-TIMESTAMP-R REDEFINES LOG-TIMESTAMP.                 
002300         05  LOG-FECHA            PIC X(10).                      
002400         05  FILLER               PIC X(01).                      
002500         05  LOG-HORA             PIC X(08).                      
002600*    SEVERIDAD DEL EVENTO                                         
002700     03  LOG-LEVEL                PIC X(05).                      
002800         88  LOG-ES-INFO              VALUE 'INFO '.              
002900         88  LOG-ES-WARN              VALUE 'WARN '.              
003000         88  LOG-ES-ERROR             VALUE 'ERROR'.              
003100         88  LOG-ES-DEBUG             VALUE 'DEBUG'.              
003200*    CODIGO DE OPERACION QUE GENERO EL EVENTO                     
003300*    SCAN, CATEGORIZE, UPLOAD, DELETE, INIT, UPDATE, ADMIN        
003400     03  LOG-OPERATION            PIC X(10).                      
003500*    MENSAJE BREVE                                                
003600     03  LOG-MESSAGE              PIC X(50).                      
003700*    DETALLE LIBRE DEL EVENTO                                     
003800     03  LOG-DETAILS              PIC X(76).                      
003900*    VISTA REDEFINIDA - RESERVA LAS ULTIMAS 4 POSICIONES PARA     
004000*    UN CODIGO DE CORRELACION QUE NO SE USA AUN                   
004100     03  LOG-DETAILS-R REDEFINES LOG-DETAILS.                     
004200         05  LOG-DETAILS-1        PIC X(72).                      
004300         05  FILLER               PIC X(04).                      
